000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  HVDCQUL.
000500 AUTHOR.  R. R. NAIDOO.
000600 INSTALLATION.  PROJECT 4471 LOGISTICS - BATCH SYSTEMS.
000700 DATE-WRITTEN.  03/07/94.
000800 DATE-COMPILED.
000900 SECURITY.  NON-CONFIDENTIAL.
001000*
001100*    DATA QUALITY CHECKER FOR THE HVDC-STATUS SHIPMENT LEDGER.
001200*    MAKES A SECOND PASS OVER THE SAME FEED READ BY HVDCMAP AND
001300*    RUNS THE STANDING SET OF EDIT CHECKS PROJECT CONTROLS ASKED
001400*    FOR - REQUIRED FIELDS PRESENT, MISSING-DATA RATES WITHIN
001500*    TOLERANCE, NUMERIC RANGES SANE, ITEM NUMBERS UNIQUE, THE
001600*    MILESTONE DATES IN THE RIGHT ORDER, AND THE CODED CATEGORY
001700*    FIELDS DRAWN FROM A KNOWN LIST - WRITING ONE FINDING LINE
001800*    PER CHECK TO THE QUALITY REPORT.
001900*
002000*    ------------------------------------------------------------
002100*    CHANGE LOG
002200*    ------------------------------------------------------------
002300*    03/07/94  RRN  CR4471-003  ORIGINAL PROGRAM - REQUIRED-FIELD 4471-003
002400*                               AND RANGE CHECKS ONLY.            4471-003
002500*    08/02/95  RRN  CR4471-041  ADDED THE MISSING-DATA-RATE CHECK 4471-041
002600*                               FOR ATA-DATE, MOSB-DATE AND       4471-041
002700*                               LEAD-TOTAL.                       4471-041
002800*    11/19/97  JKT  CR4471-088  ADDED THE ITEM-NUMBER UNIQUENESS  4471-088
002900*                               AND DATE-SEQUENCE CHECKS.         4471-088
003000*    01/06/99  JKT  CR4471-099  Y2K - CONFIRMED RANGE CHECK UPPER 4471-099
003100*                               BOUND (365 DAYS) NEEDS NO CHANGE  4471-099
003200*                               FOR 4-DIGIT YEAR DATES.           4471-099
003300*    03/11/02  MHP  CR4471-114  ADDED THE LT-STATUS AND HVDC-     4471-114
003400*                               LABEL CATEGORY CHECKS AND THE     4471-114
003500*                               PASS/FAIL/WARN TRAILER LINE.      4471-114
003600*    02/09/09  MHP  CR4471-161  EXPANDED THE KEYWORD TABLE TO     4471-161
003700*                               MATCH HVDCMAP'S FULL DISCIPLINE  4471-161
003800*                               LIST AND CORRECTED THE VALID-    4471-161
003900*                               DISC-LABEL-TABLE TO THE SIX      4471-161
004000*                               ENGINEERING GROUPS; ADDED THE    4471-161
004100*                               DATE-SEQUENCE AND CATEGORY       4471-161
004200*                               FINDING LINES, WHICH WERE BEING  4471-161
004300*                               TALLIED BUT NEVER REPORTED.      4471-161
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-390.
004800 OBJECT-COMPUTER.  IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS VALID-DIGIT IS "0" THRU "9".
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT HVDC-STATUS   ASSIGN TO HVDCSTA
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-STATUS-FILE-STAT.
005800     SELECT QUALITY-FILE  ASSIGN TO HVDCQRP
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-QUALITY-FILE-STAT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  HVDC-STATUS
006600     RECORDING MODE IS F
006700     BLOCK CONTAINS 0 RECORDS
006800     LABEL RECORDS ARE STANDARD.
006900     COPY HVDCSTA.
007000*
007100 FD  QUALITY-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE OMITTED.
007400 01  QRP-PRINT-LINE               PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*
007800 01  WS-FILE-STATUSES.
007900     05  WS-STATUS-FILE-STAT      PIC XX.
008000         88  WS-STATUS-FILE-OK    VALUE "00".
008100         88  WS-STATUS-FILE-EOF   VALUE "10".
008200     05  WS-QUALITY-FILE-STAT     PIC XX.
008300         88  WS-QUALITY-FILE-OK   VALUE "00".
008400     05  FILLER                   PIC X(4).
008500*
008600 01  WS-SWITCHES                  PIC X.
008700     88  WS-STATUS-EOF            VALUE "Y".
008800     88  WS-MORE-STATUS-RECS      VALUE "N".
008900*
009000 01  WS-RUN-COUNTERS              COMP-3.
009100     05  WS-RECS-READ             PIC S9(7)  VALUE ZERO.
009200     05  WS-PASS-COUNT            PIC S9(4)  VALUE ZERO.
009300     05  WS-FAIL-COUNT            PIC S9(4)  VALUE ZERO.
009400     05  WS-WARN-COUNT            PIC S9(4)  VALUE ZERO.
009500     05  FILLER                   PIC X(4).
009600*
009700*    MISSING-FIELD AND RANGE-ERROR COUNTERS, AND THE CALCULATED
009800*    LEAD TOTAL USED ONLY FOR THE RANGE AND MISSING-RATE CHECKS
009900*    (THIS PROGRAM DOES NOT WRITE THE MAPPED-RECORD - THAT IS
010000*    HVDCMAP'S JOB - IT ONLY NEEDS THE TOTAL TO JUDGE QUALITY).
010100*
010200 01  WS-CHECK-COUNTERS             COMP-3.
010300     05  WS-ITEM-NO-MISSING       PIC S9(7) VALUE ZERO.
010400     05  WS-VENDOR-MISSING        PIC S9(7) VALUE ZERO.
010500     05  WS-SUB-DESC-MISSING      PIC S9(7) VALUE ZERO.
010600     05  WS-ATA-DATE-MISSING      PIC S9(7) VALUE ZERO.
010700     05  WS-MOSB-DATE-MISSING     PIC S9(7) VALUE ZERO.
010800     05  WS-LEAD-TOTAL-MISSING    PIC S9(7) VALUE ZERO.
010900     05  WS-LEAD-TOTAL-OUT-RANGE  PIC S9(7) VALUE ZERO.
011000     05  WS-DATE-SEQ-ERRORS       PIC S9(7) VALUE ZERO.
011100     05  WS-CATEGORY-ERRORS       PIC S9(7) VALUE ZERO.
011200     05  WS-DUP-ITEM-ERRORS       PIC S9(7) VALUE ZERO.
011300     05  FILLER                   PIC X(4).
011400*
011500*    LEAD-TOTAL AND DATE WORK AREAS FOR THE CURRENT RECORD.  THE
011600*    DATE REDEFINES LET THE RANGE CHECK TEST THE YEAR PORTION ON
011700*    ITS OWN WITHOUT A SEPARATE MOVE.
011800*
011900 01  WS-CUR-ATA-WORK.
012000     05  WS-CUR-ATA-N             PIC 9(8).
012100     05  WS-CUR-ATA-G REDEFINES WS-CUR-ATA-N.
012200         10  WS-CUR-ATA-YEAR      PIC 9(4).
012300         10  WS-CUR-ATA-MONTH     PIC 9(2).
012400         10  WS-CUR-ATA-DAY       PIC 9(2).
012500 01  WS-CUR-MOSB-WORK.
012600     05  WS-CUR-MOSB-N            PIC 9(8).
012700     05  WS-CUR-MOSB-G REDEFINES WS-CUR-MOSB-N.
012800         10  WS-CUR-MOSB-YEAR     PIC 9(4).
012900         10  WS-CUR-MOSB-MONTH    PIC 9(2).
013000         10  WS-CUR-MOSB-DAY      PIC 9(2).
013100*
013200 01  WS-DTE-CALL-PARMS.
013300     05  WS-DTE-FUNCTION          PIC X(4).
013400     05  WS-DTE-DATE-1            PIC 9(8).
013500     05  WS-DTE-DATE-2            PIC 9(8).
013600     05  WS-DTE-DAYS-TO-ADD       PIC S9(4).
013700     05  WS-DTE-RESULT-DAYS       PIC S9(4).
013800     05  WS-DTE-RESULT-DATE       PIC 9(8).
013900     05  WS-DTE-RETURN-CODE       PIC S9(4) COMP.
014000     05  FILLER                   PIC X(4).
014100*
014200 01  WS-CUR-LEAD-TOTAL            PIC S9(4) COMP-3 VALUE ZERO.
014300 01  WS-QC-LT-STATUS              PIC X(8).
014400 01  WS-QC-DISC-LABEL             PIC X(20).
014500*
014600*    SUBSTRING-SCAN SUBSCRIPTS - STANDALONE SCRATCH, NOT PART OF
014700*    ANY LARGER RECORD, SO THEY STAND AT THE 77 LEVEL.
014800 77  WS-X                         PIC S9(4) COMP VALUE ZERO.
014900 77  WS-Y                         PIC S9(4) COMP VALUE ZERO.
015000*
015100*    PRIOR-RECORD ITEM NUMBER, KEPT SO THE UNIQUENESS CHECK CAN
015200*    COMPARE EACH RECORD TO THE ONE BEFORE IT.  THE LEDGER IS
015300*    SUPPLIED IN ITEM-NUMBER ORDER, SO ADJACENT-PAIR COMPARISON
015400*    IS ENOUGH TO CATCH A DUPLICATE.
015500*
015600 01  WS-PRIOR-ITEM-NO             PIC 9(5) VALUE ZERO.
015700 01  WS-FIRST-RECORD-SWITCH       PIC X    VALUE "Y".
015800     88  WS-FIRST-RECORD          VALUE "Y".
015900*
016000*    VALID-VALUE TABLES FOR THE CATEGORY CHECKS.
016100*
016200 01  VALID-LT-STATUS-TABLE.
016300     05  VALID-LT-STATUS OCCURS 4 TIMES
016400             INDEXED BY VL-IDX     PIC X(8).
016500 01  VALID-LT-STATUS-VALUES-R REDEFINES VALID-LT-STATUS-TABLE.
016600     05  FILLER                   PIC X(8) VALUE "GOOD    ".
016700     05  FILLER                   PIC X(8) VALUE "WATCH   ".
016800     05  FILLER                   PIC X(8) VALUE "DELAYED ".
016900     05  FILLER                   PIC X(8) VALUE "NOT-ARRV".
017000*
017100 01  VALID-DISC-LABEL-TABLE.
017200     05  VALID-DISC-LABEL OCCURS 7 TIMES
017300             INDEXED BY VD-IDX    PIC X(20).
017400 01  VALID-DISC-LABEL-VALUES-R REDEFINES VALID-DISC-LABEL-TABLE.
017500     05  FILLER                   PIC X(20) VALUE "CONVERTER".
017600     05  FILLER                   PIC X(20) VALUE "TRANSMISSION".
017700     05  FILLER                   PIC X(20) VALUE "FILTER/REACTOR".
017800     05  FILLER                   PIC X(20) VALUE "CONTROL/PROT".
017900     05  FILLER                   PIC X(20) VALUE "GROUNDING".
018000     05  FILLER                   PIC X(20) VALUE "SPARE/MAINT".
018100     05  FILLER                   PIC X(20) VALUE "OTHER".
018200*
018300*    THE FULL FORM OF HVDCMAP'S DISCIPLINE KEYWORD TABLE, KEPT
018400*    HERE SO THIS SECOND PASS CAN RE-DERIVE HVDC-LABEL ON ITS
018500*    OWN WITHOUT DEPENDING ON THE MAPPED-FILE HAVING RUN FIRST -
018600*    EVERY KEYWORD HVDCMAP USES IS CARRIED HERE SO A MISS CANNOT
018700*    BE THE RESULT OF THE TWO PROGRAMS' TABLES DRIFTING APART.
018800 01  QC-KEYWORD-TABLE.
018900     05  QC-KEYWORD-ENTRY OCCURS 28 TIMES
019000             INDEXED BY QK-IDX.
019100         10  QC-KEYWORD          PIC X(12).
019200         10  QC-KEYWORD-LEN      PIC 99 COMP.
019300         10  QC-LABEL            PIC X(20).
019400 01  WS-COMBINED-DESC             PIC X(80).
019500*
019600*    VALIDATION-FINDING PRINT RECORD - ONE LINE PER CHECK, PLUS
019700*    THE PASS/FAIL/WARN TRAILER LINE AT END OF RUN.
019800*
019900 01  WS-FINDING-LINE.
020000     05  WF-CHECK-NAME            PIC X(20).
020100     05  FILLER                   PIC X(2)  VALUE SPACES.
020200     05  WF-STATUS                PIC X(4).
020300     05  FILLER                   PIC X(2)  VALUE SPACES.
020400     05  WF-MESSAGE               PIC X(60).
020500     05  FILLER                   PIC X(44) VALUE SPACES.
020600*
020700 01  QRP-HDR-LINE-1.
020800     05  FILLER                   PIC X(45) VALUE SPACES.
020900     05  FILLER                   PIC X(15) VALUE "QUALITY REPORT".
021000     05  FILLER                   PIC X(72) VALUE SPACES.
021100*
021200 01  QRP-HDR-LINE-2.
021300     05  FILLER                   PIC X(1)  VALUE SPACES.
021400     05  FILLER                   PIC X(20) VALUE "CHECK-NAME".
021500     05  FILLER                   PIC X(2)  VALUE SPACES.
021600     05  FILLER                   PIC X(4)  VALUE "STAT".
021700     05  FILLER                   PIC X(2)  VALUE SPACES.
021800     05  FILLER                   PIC X(60) VALUE "MESSAGE".
021900     05  FILLER                   PIC X(43) VALUE SPACES.
022000*
022100 01  QRP-TRAILER-LINE.
022200     05  FILLER                   PIC X(1)  VALUE SPACES.
022300     05  QT-LABEL                 PIC X(30).
022400     05  QT-PASS                  PIC ZZZ9.
022500     05  FILLER                   PIC X(1)  VALUE SPACES.
022600     05  QT-FAIL                  PIC ZZZ9.
022700     05  FILLER                   PIC X(1)  VALUE SPACES.
022800     05  QT-WARN                  PIC ZZZ9.
022900     05  FILLER                   PIC X(91) VALUE SPACES.
023000*
023100 01  QRP-BLANK-LINE                PIC X(132) VALUE SPACES.
023200*
023300 01  WS-EDIT-WORK.
023400     05  WS-RATE-PCT              PIC S9(3)V9(2) COMP-3
023500                                       VALUE ZERO.
023600     05  WS-RATE-DISPLAY          PIC ZZ9.99 VALUE ZERO.
023700
023800 PROCEDURE DIVISION.
023900*
024000 000-MAIN-LOGIC.
024100     PERFORM 700-OPEN-FILES THRU 700-EXIT.
024200     PERFORM 705-INIT-KEYWORDS THRU 705-EXIT.
024300     PERFORM 710-WRITE-REPORT-HDRS THRU 710-EXIT.
024400     SET WS-MORE-STATUS-RECS TO TRUE.
024500     PERFORM 100-READ-STATUS THRU 100-EXIT.
024600     PERFORM 200-CHECK-ONE-ITEM THRU 200-EXIT
024700         UNTIL WS-STATUS-EOF.
024800     PERFORM 400-CHK-REQUIRED THRU 400-EXIT.
024900     PERFORM 410-CHK-MISSING-RATE THRU 410-EXIT.
025000     PERFORM 420-CHK-RANGE THRU 420-EXIT.
025100     PERFORM 430-CHK-UNIQUE THRU 430-EXIT.
025200     PERFORM 470-CHK-DATE-SEQ-RPT THRU 470-EXIT.
025300     PERFORM 480-CHK-CATEGORY-RPT THRU 480-EXIT.
025400     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
025500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
025600     GOBACK.
025700*
025800 100-READ-STATUS.
025900     READ HVDC-STATUS
026000         AT END
026100             SET WS-STATUS-EOF TO TRUE
026200         NOT AT END
026300             ADD 1 TO WS-RECS-READ
026400     END-READ.
026500 100-EXIT.
026600     EXIT.
026700*
026800 200-CHECK-ONE-ITEM.
026900*    THE REQUIRED-FIELD AND MISSING-RATE CHECKS ARE SUMMARY
027000*    CHECKS - THIS PARAGRAPH ONLY TALLIES THE COUNTERS THEY
027100*    NEED.  THE PER-RECORD CHECKS (DATE SEQUENCE, UNIQUENESS,
027200*    CATEGORY VALUES) RUN AND WRITE THEIR OWN FINDING HERE.
027300     IF SR-ITEM-NO = ZERO
027400         ADD 1 TO WS-ITEM-NO-MISSING
027500     END-IF.
027600     IF SR-VENDOR = SPACES
027700         ADD 1 TO WS-VENDOR-MISSING
027800     END-IF.
027900     IF SR-SUB-DESC = SPACES
028000         ADD 1 TO WS-SUB-DESC-MISSING
028100     END-IF.
028200     IF SR-ATA-DATE = ZERO
028300         ADD 1 TO WS-ATA-DATE-MISSING
028400     END-IF.
028500     IF SR-MOSB-DATE = ZERO
028600         ADD 1 TO WS-MOSB-DATE-MISSING
028700     END-IF.
028800     PERFORM 245-CALC-LEAD-TOTAL THRU 245-EXIT.
028900     PERFORM 440-CHK-DATE-SEQ THRU 440-EXIT.
029000     PERFORM 450-CHK-CATEGORY THRU 450-EXIT.
029100     IF NOT WS-FIRST-RECORD
029200         IF SR-ITEM-NO = WS-PRIOR-ITEM-NO
029300             ADD 1 TO WS-DUP-ITEM-ERRORS
029400         END-IF
029500     END-IF.
029600     MOVE SR-ITEM-NO TO WS-PRIOR-ITEM-NO.
029700     MOVE "N" TO WS-FIRST-RECORD-SWITCH.
029800     PERFORM 100-READ-STATUS THRU 100-EXIT.
029900 200-EXIT.
030000     EXIT.
030100*
030200 245-CALC-LEAD-TOTAL.
030300     MOVE ZERO TO WS-CUR-LEAD-TOTAL.
030400     IF SR-ATA-DATE NOT = ZERO AND SR-MOSB-DATE NOT = ZERO
030500         MOVE "DIFF"          TO WS-DTE-FUNCTION
030600         MOVE SR-ATA-DATE     TO WS-DTE-DATE-1
030700         MOVE SR-MOSB-DATE    TO WS-DTE-DATE-2
030800         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
030900         IF WS-DTE-RETURN-CODE = ZERO
031000             MOVE WS-DTE-RESULT-DAYS TO WS-CUR-LEAD-TOTAL
031100         END-IF
031200     ELSE
031300         ADD 1 TO WS-LEAD-TOTAL-MISSING
031400     END-IF.
031500     IF WS-CUR-LEAD-TOTAL < 0 OR WS-CUR-LEAD-TOTAL > 365
031600         IF SR-ATA-DATE NOT = ZERO AND SR-MOSB-DATE NOT = ZERO
031700             ADD 1 TO WS-LEAD-TOTAL-OUT-RANGE
031800         END-IF
031900     END-IF.
032000 245-EXIT.
032100     EXIT.
032200*
032300 400-CHK-REQUIRED.
032400*    ITEM-NO, VENDOR AND SUB-DESC ARE REQUIRED ON EVERY RECORD -
032500*    ZERO TOLERANCE ON ALL THREE.
032600     MOVE "REQUIRED-FIELDS    " TO WF-CHECK-NAME.
032700     IF WS-ITEM-NO-MISSING = ZERO AND WS-VENDOR-MISSING = ZERO
032800             AND WS-SUB-DESC-MISSING = ZERO
032900         MOVE "PASS" TO WF-STATUS
033000         ADD 1 TO WS-PASS-COUNT
033100         MOVE "ITEM-NO, VENDOR AND SUB-DESC PRESENT ON ALL RECS"
033200             TO WF-MESSAGE
033300     ELSE
033400         MOVE "FAIL" TO WF-STATUS
033500         ADD 1 TO WS-FAIL-COUNT
033600         MOVE "ITEM-NO, VENDOR OR SUB-DESC BLANK ON A RECORD"
033700             TO WF-MESSAGE
033800     END-IF.
033900     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
034000 400-EXIT.
034100     EXIT.
034200*
034300 410-CHK-MISSING-RATE.
034400*    ATA-DATE AND MOSB-DATE MAY BE MISSING UP TO 5 PERCENT OF
034500*    THE TIME (MILESTONE NOT YET REACHED); LEAD-TOTAL MAY BE
034600*    MISSING UP TO 10 PERCENT (EITHER END-POINT MISSING).
034700     IF WS-RECS-READ = ZERO
034800         GO TO 410-EXIT
034900     END-IF.
035000     COMPUTE WS-RATE-PCT ROUNDED =
035100         (WS-ATA-DATE-MISSING / WS-RECS-READ) * 100.
035200     MOVE WS-RATE-PCT TO WS-RATE-DISPLAY.
035300     MOVE "ATA-DATE MISSING   " TO WF-CHECK-NAME.
035400     IF WS-RATE-PCT > 5
035500         MOVE "WARN" TO WF-STATUS
035600         ADD 1 TO WS-WARN-COUNT
035700     ELSE
035800         MOVE "PASS" TO WF-STATUS
035900         ADD 1 TO WS-PASS-COUNT
036000     END-IF.
036100     MOVE "MISSING RATE " TO WF-MESSAGE (1:13).
036200     MOVE WS-RATE-DISPLAY TO WF-MESSAGE (14:6).
036300     MOVE "PCT, THRESHOLD 5 PCT" TO WF-MESSAGE (20:20).
036400     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
036500*
036600     COMPUTE WS-RATE-PCT ROUNDED =
036700         (WS-MOSB-DATE-MISSING / WS-RECS-READ) * 100.
036800     MOVE WS-RATE-PCT TO WS-RATE-DISPLAY.
036900     MOVE "MOSB-DATE MISSING  " TO WF-CHECK-NAME.
037000     IF WS-RATE-PCT > 5
037100         MOVE "WARN" TO WF-STATUS
037200         ADD 1 TO WS-WARN-COUNT
037300     ELSE
037400         MOVE "PASS" TO WF-STATUS
037500         ADD 1 TO WS-PASS-COUNT
037600     END-IF.
037700     MOVE "MISSING RATE " TO WF-MESSAGE (1:13).
037800     MOVE WS-RATE-DISPLAY TO WF-MESSAGE (14:6).
037900     MOVE "PCT, THRESHOLD 5 PCT" TO WF-MESSAGE (20:20).
038000     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
038100*
038200     COMPUTE WS-RATE-PCT ROUNDED =
038300         (WS-LEAD-TOTAL-MISSING / WS-RECS-READ) * 100.
038400     MOVE WS-RATE-PCT TO WS-RATE-DISPLAY.
038500     MOVE "LEAD-TOTAL MISSING " TO WF-CHECK-NAME.
038600     IF WS-RATE-PCT > 10
038700         MOVE "WARN" TO WF-STATUS
038800         ADD 1 TO WS-WARN-COUNT
038900     ELSE
039000         MOVE "PASS" TO WF-STATUS
039100         ADD 1 TO WS-PASS-COUNT
039200     END-IF.
039300     MOVE "MISSING RATE " TO WF-MESSAGE (1:13).
039400     MOVE WS-RATE-DISPLAY TO WF-MESSAGE (14:6).
039500     MOVE "PCT, THRESHOLD 10 PCT" TO WF-MESSAGE (20:21).
039600     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
039700 410-EXIT.
039800     EXIT.
039900*
040000 420-CHK-RANGE.
040100*    LEAD-TOTAL MUST FALL BETWEEN 0 AND 365 DAYS.
040200     MOVE "LEAD-TOTAL RANGE   " TO WF-CHECK-NAME.
040300     IF WS-LEAD-TOTAL-OUT-RANGE = ZERO
040400         MOVE "PASS" TO WF-STATUS
040500         ADD 1 TO WS-PASS-COUNT
040600         MOVE "ALL LEAD TOTALS FALL WITHIN 0 TO 365 DAYS"
040700             TO WF-MESSAGE
040800     ELSE
040900         MOVE "FAIL" TO WF-STATUS
041000         ADD 1 TO WS-FAIL-COUNT
041100         MOVE "LEAD TOTAL OUTSIDE 0 TO 365 DAYS ON A RECORD"
041200             TO WF-MESSAGE
041300     END-IF.
041400     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
041500 420-EXIT.
041600     EXIT.
041700*
041800 430-CHK-UNIQUE.
041900*    THE LEDGER IS FED IN ITEM-NUMBER ORDER, SO AN ADJACENT-PAIR
042000*    COMPARISON DURING THE READ LOOP IS SUFFICIENT TO DETECT A
042100*    DUPLICATE ITEM NUMBER.
042200     MOVE "ITEM-NO UNIQUENESS " TO WF-CHECK-NAME.
042300     IF WS-DUP-ITEM-ERRORS = ZERO
042400         MOVE "PASS" TO WF-STATUS
042500         ADD 1 TO WS-PASS-COUNT
042600         MOVE "NO DUPLICATE ITEM NUMBERS FOUND"
042700             TO WF-MESSAGE
042800     ELSE
042900         MOVE "FAIL" TO WF-STATUS
043000         ADD 1 TO WS-FAIL-COUNT
043100         MOVE "DUPLICATE ITEM NUMBER(S) FOUND ON THE LEDGER"
043200             TO WF-MESSAGE
043300     END-IF.
043400     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
043500 430-EXIT.
043600     EXIT.
043700*
043800 440-CHK-DATE-SEQ.
043900*    WHEN BOTH ARE PRESENT, ATA-DATE MUST NOT BE LATER THAN
044000*    MOSB-DATE.
044100     IF SR-ATA-DATE NOT = ZERO AND SR-MOSB-DATE NOT = ZERO
044200         MOVE SR-ATA-DATE  TO WS-CUR-ATA-N
044300         MOVE SR-MOSB-DATE TO WS-CUR-MOSB-N
044400         IF WS-CUR-ATA-N > WS-CUR-MOSB-N
044500             ADD 1 TO WS-DATE-SEQ-ERRORS
044600         END-IF
044700     END-IF.
044800 440-EXIT.
044900     EXIT.
045000*
045100 450-CHK-CATEGORY.
045200*    RE-DERIVE LT-STATUS AND HVDC-LABEL FOR THIS RECORD THE SAME
045300*    WAY HVDCMAP DOES, THEN CONFIRM EACH FALLS IN ITS VALID SET.
045400*    A MISS HERE MEANS THE CLASSIFICATION RULES THEMSELVES HAVE
045500*    DRIFTED OUT OF STEP WITH THE KNOWN CATEGORY LISTS.
045600     IF SR-ATA-DATE = ZERO
045700         MOVE "NOT-ARRV" TO WS-QC-LT-STATUS
045800     ELSE
045900         EVALUATE TRUE
046000             WHEN WS-CUR-LEAD-TOTAL <= 30
046100                 MOVE "GOOD    " TO WS-QC-LT-STATUS
046200             WHEN WS-CUR-LEAD-TOTAL <= 60
046300                 MOVE "WATCH   " TO WS-QC-LT-STATUS
046400             WHEN OTHER
046500                 MOVE "DELAYED " TO WS-QC-LT-STATUS
046600         END-EVALUATE
046700     END-IF.
046800     SET VL-IDX TO 1.
046900     SEARCH VALID-LT-STATUS
047000         AT END
047100             ADD 1 TO WS-CATEGORY-ERRORS
047200         WHEN VALID-LT-STATUS (VL-IDX) = WS-QC-LT-STATUS
047300             CONTINUE
047400     END-SEARCH.
047500*
047600     PERFORM 455-CLASSIFY-DISC-LABEL THRU 455-EXIT.
047700     SET VD-IDX TO 1.
047800     SEARCH VALID-DISC-LABEL
047900         AT END
048000             ADD 1 TO WS-CATEGORY-ERRORS
048100         WHEN VALID-DISC-LABEL (VD-IDX) = WS-QC-DISC-LABEL
048200             CONTINUE
048300     END-SEARCH.
048400 450-EXIT.
048500     EXIT.
048600*
048700 455-CLASSIFY-DISC-LABEL.
048800     MOVE SR-MAIN-DESC TO WS-COMBINED-DESC (1:40).
048900     MOVE SR-SUB-DESC  TO WS-COMBINED-DESC (41:40).
049000     MOVE "OTHER" TO WS-QC-DISC-LABEL.
049100     SET QK-IDX TO 1.
049200 456-SCAN-ONE-KEYWORD.
049300     IF QK-IDX > 28
049400         GO TO 455-EXIT
049500     END-IF.
049600     PERFORM 457-SUBSTR-CHECK THRU 457-EXIT.
049700     IF WS-QC-DISC-LABEL NOT = "OTHER"
049800         GO TO 455-EXIT
049900     END-IF.
050000     SET QK-IDX UP BY 1.
050100     GO TO 456-SCAN-ONE-KEYWORD.
050200 455-EXIT.
050300     EXIT.
050400*
050500 457-SUBSTR-CHECK.
050600     COMPUTE WS-Y = 81 - QC-KEYWORD-LEN (QK-IDX).
050700     SET WS-X TO 1.
050800 458-SUBSTR-LOOP.
050900     IF WS-X > WS-Y
051000         GO TO 457-EXIT
051100     END-IF.
051200     IF WS-COMBINED-DESC (WS-X:QC-KEYWORD-LEN (QK-IDX)) =
051300             QC-KEYWORD (QK-IDX) (1:QC-KEYWORD-LEN (QK-IDX))
051400         MOVE QC-LABEL (QK-IDX) TO WS-QC-DISC-LABEL
051500         GO TO 457-EXIT
051600     END-IF.
051700     SET WS-X UP BY 1.
051800     GO TO 458-SUBSTR-LOOP.
051900 457-EXIT.
052000     EXIT.
052100*
052200 470-CHK-DATE-SEQ-RPT.
052300*    REPORTS THE TALLY BUILT BY 440-CHK-DATE-SEQ DURING THE
052400*    READ LOOP - ATA-DATE MUST NOT FALL AFTER MOSB-DATE WHEN
052500*    BOTH MILESTONES ARE PRESENT ON A RECORD.
052600     MOVE "DATE SEQUENCE      " TO WF-CHECK-NAME.
052700     IF WS-DATE-SEQ-ERRORS = ZERO
052800         MOVE "PASS" TO WF-STATUS
052900         ADD 1 TO WS-PASS-COUNT
053000         MOVE "ATA-DATE NEVER LATER THAN MOSB-DATE"
053100             TO WF-MESSAGE
053200     ELSE
053300         MOVE "FAIL" TO WF-STATUS
053400         ADD 1 TO WS-FAIL-COUNT
053500         MOVE "ATA-DATE LATER THAN MOSB-DATE ON A RECORD"
053600             TO WF-MESSAGE
053700     END-IF.
053800     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
053900 470-EXIT.
054000     EXIT.
054100*
054200 480-CHK-CATEGORY-RPT.
054300*    REPORTS THE TALLY BUILT BY 450-CHK-CATEGORY DURING THE
054400*    READ LOOP - LT-STATUS AND HVDC-LABEL MUST EACH FALL IN
054500*    THEIR KNOWN VALUE SET ON EVERY RECORD.
054600     MOVE "CATEGORY VALUES    " TO WF-CHECK-NAME.
054700     IF WS-CATEGORY-ERRORS = ZERO
054800         MOVE "PASS" TO WF-STATUS
054900         ADD 1 TO WS-PASS-COUNT
055000         MOVE "LT-STATUS AND HVDC-LABEL VALID ON ALL RECORDS"
055100             TO WF-MESSAGE
055200     ELSE
055300         MOVE "FAIL" TO WF-STATUS
055400         ADD 1 TO WS-FAIL-COUNT
055500         MOVE "LT-STATUS OR HVDC-LABEL OUT OF THE KNOWN SET"
055600             TO WF-MESSAGE
055700     END-IF.
055800     PERFORM 460-WRITE-FINDING THRU 460-EXIT.
055900 480-EXIT.
056000     EXIT.
056100*
056200 705-INIT-KEYWORDS.
056300*    EVERY KEYWORD IN HVDCMAP'S DISC-KEYWORD-TABLE IS REPRODUCED
056400*    HERE SO THIS INDEPENDENT SECOND PASS CANNOT DISAGREE WITH THE
056500*    FIRST PASS OVER A KEYWORD ONE OF THE TWO TABLES LACKS.
056600     MOVE "CONVERTER"    TO QC-KEYWORD (1).
056700     MOVE  9                     TO QC-KEYWORD-LEN (1).
056800     MOVE "CONVERTER           " TO QC-LABEL (1).
056900     MOVE "TRANSFORMER"  TO QC-KEYWORD (2).
057000     MOVE 11                     TO QC-KEYWORD-LEN (2).
057100     MOVE "CONVERTER           " TO QC-LABEL (2).
057200     MOVE "VALVE"        TO QC-KEYWORD (3).
057300     MOVE  5                     TO QC-KEYWORD-LEN (3).
057400     MOVE "CONVERTER           " TO QC-LABEL (3).
057500     MOVE "THYRISTOR"    TO QC-KEYWORD (4).
057600     MOVE  9                     TO QC-KEYWORD-LEN (4).
057700     MOVE "CONVERTER           " TO QC-LABEL (4).
057800     MOVE "IGBT"         TO QC-KEYWORD (5).
057900     MOVE  4                     TO QC-KEYWORD-LEN (5).
058000     MOVE "CONVERTER           " TO QC-LABEL (5).
058100     MOVE "DC CABLE"     TO QC-KEYWORD (6).
058200     MOVE  8                     TO QC-KEYWORD-LEN (6).
058300     MOVE "TRANSMISSION        " TO QC-LABEL (6).
058400     MOVE "SUBMARINE"    TO QC-KEYWORD (7).
058500     MOVE  9                     TO QC-KEYWORD-LEN (7).
058600     MOVE "TRANSMISSION        " TO QC-LABEL (7).
058700     MOVE "OVERHEAD"     TO QC-KEYWORD (8).
058800     MOVE  8                     TO QC-KEYWORD-LEN (8).
058900     MOVE "TRANSMISSION        " TO QC-LABEL (8).
059000     MOVE "TRANSMISSION" TO QC-KEYWORD (9).
059100     MOVE 12                     TO QC-KEYWORD-LEN (9).
059200     MOVE "TRANSMISSION        " TO QC-LABEL (9).
059300     MOVE "CABLE"        TO QC-KEYWORD (10).
059400     MOVE  5                     TO QC-KEYWORD-LEN (10).
059500     MOVE "TRANSMISSION        " TO QC-LABEL (10).
059600     MOVE "BUSBAR"       TO QC-KEYWORD (11).
059700     MOVE  6                     TO QC-KEYWORD-LEN (11).
059800     MOVE "TRANSMISSION        " TO QC-LABEL (11).
059900     MOVE "FILTER"       TO QC-KEYWORD (12).
060000     MOVE  6                     TO QC-KEYWORD-LEN (12).
060100     MOVE "FILTER/REACTOR      " TO QC-LABEL (12).
060200     MOVE "REACTOR"      TO QC-KEYWORD (13).
060300     MOVE  7                     TO QC-KEYWORD-LEN (13).
060400     MOVE "FILTER/REACTOR      " TO QC-LABEL (13).
060500     MOVE "CAPACITOR"    TO QC-KEYWORD (14).
060600     MOVE  9                     TO QC-KEYWORD-LEN (14).
060700     MOVE "FILTER/REACTOR      " TO QC-LABEL (14).
060800     MOVE "HARMONIC"     TO QC-KEYWORD (15).
060900     MOVE  8                     TO QC-KEYWORD-LEN (15).
061000     MOVE "FILTER/REACTOR      " TO QC-LABEL (15).
061100     MOVE "SCADA"        TO QC-KEYWORD (16).
061200     MOVE  5                     TO QC-KEYWORD-LEN (16).
061300     MOVE "CONTROL/PROT        " TO QC-LABEL (16).
061400     MOVE "CONTROL"      TO QC-KEYWORD (17).
061500     MOVE  7                     TO QC-KEYWORD-LEN (17).
061600     MOVE "CONTROL/PROT        " TO QC-LABEL (17).
061700     MOVE "PROTECTION"   TO QC-KEYWORD (18).
061800     MOVE 10                     TO QC-KEYWORD-LEN (18).
061900     MOVE "CONTROL/PROT        " TO QC-LABEL (18).
062000     MOVE "MONITORING"   TO QC-KEYWORD (19).
062100     MOVE 10                     TO QC-KEYWORD-LEN (19).
062200     MOVE "CONTROL/PROT        " TO QC-LABEL (19).
062300     MOVE "PLC"          TO QC-KEYWORD (20).
062400     MOVE  3                     TO QC-KEYWORD-LEN (20).
062500     MOVE "CONTROL/PROT        " TO QC-LABEL (20).
062600     MOVE "RELAY"        TO QC-KEYWORD (21).
062700     MOVE  5                     TO QC-KEYWORD-LEN (21).
062800     MOVE "CONTROL/PROT        " TO QC-LABEL (21).
062900     MOVE "GROUNDING"    TO QC-KEYWORD (22).
063000     MOVE  9                     TO QC-KEYWORD-LEN (22).
063100     MOVE "GROUNDING           " TO QC-LABEL (22).
063200     MOVE "ELECTRODE"    TO QC-KEYWORD (23).
063300     MOVE  9                     TO QC-KEYWORD-LEN (23).
063400     MOVE "GROUNDING           " TO QC-LABEL (23).
063500     MOVE "EARTH"        TO QC-KEYWORD (24).
063600     MOVE  5                     TO QC-KEYWORD-LEN (24).
063700     MOVE "GROUNDING           " TO QC-LABEL (24).
063800     MOVE "SPARE"        TO QC-KEYWORD (25).
063900     MOVE  5                     TO QC-KEYWORD-LEN (25).
064000     MOVE "SPARE/MAINT         " TO QC-LABEL (25).
064100     MOVE "REPAIR"       TO QC-KEYWORD (26).
064200     MOVE  6                     TO QC-KEYWORD-LEN (26).
064300     MOVE "SPARE/MAINT         " TO QC-LABEL (26).
064400     MOVE "MAINTENANCE"  TO QC-KEYWORD (27).
064500     MOVE 11                     TO QC-KEYWORD-LEN (27).
064600     MOVE "SPARE/MAINT         " TO QC-LABEL (27).
064700     MOVE "TOOL"         TO QC-KEYWORD (28).
064800     MOVE  4                     TO QC-KEYWORD-LEN (28).
064900     MOVE "SPARE/MAINT         " TO QC-LABEL (28).
065000 705-EXIT.
065100     EXIT.
065200*
065300 460-WRITE-FINDING.
065400     WRITE QRP-PRINT-LINE FROM WS-FINDING-LINE
065500         AFTER ADVANCING 1 LINE.
065600     MOVE SPACES TO WS-FINDING-LINE.
065700 460-EXIT.
065800     EXIT.
065900*
066000 700-OPEN-FILES.
066100     OPEN INPUT  HVDC-STATUS.
066200     IF NOT WS-STATUS-FILE-OK
066300         DISPLAY "HVDCQUL - HVDC-STATUS OPEN FAILED, STATUS "
066400                 WS-STATUS-FILE-STAT
066500         GO TO 700-ABEND
066600     END-IF.
066700     OPEN OUTPUT QUALITY-FILE.
066800     IF NOT WS-QUALITY-FILE-OK
066900         DISPLAY "HVDCQUL - QUALITY-FILE OPEN FAILED, STATUS "
067000                 WS-QUALITY-FILE-STAT
067100         GO TO 700-ABEND
067200     END-IF.
067300     GO TO 700-EXIT.
067400 700-ABEND.
067500     MOVE 16 TO RETURN-CODE.
067600     GOBACK.
067700 700-EXIT.
067800     EXIT.
067900*
068000 710-WRITE-REPORT-HDRS.
068100     WRITE QRP-PRINT-LINE FROM QRP-HDR-LINE-1
068200         AFTER ADVANCING TOP-OF-FORM.
068300     WRITE QRP-PRINT-LINE FROM QRP-HDR-LINE-2
068400         AFTER ADVANCING 1 LINE.
068500     WRITE QRP-PRINT-LINE FROM QRP-BLANK-LINE
068600         AFTER ADVANCING 1 LINE.
068700 710-EXIT.
068800     EXIT.
068900*
069000 800-CLOSE-FILES.
069100     CLOSE HVDC-STATUS QUALITY-FILE.
069200     DISPLAY "HVDCQUL - RECORDS READ " WS-RECS-READ.
069300     DISPLAY "HVDCQUL - PASS " WS-PASS-COUNT
069400             " FAIL " WS-FAIL-COUNT
069500             " WARN " WS-WARN-COUNT.
069600 800-EXIT.
069700     EXIT.
069800*
069900 900-WRITE-TRAILER.
070000     WRITE QRP-PRINT-LINE FROM QRP-BLANK-LINE
070100         AFTER ADVANCING 1 LINE.
070200     MOVE "OVERALL CHECK TOTALS          " TO QT-LABEL.
070300     MOVE WS-PASS-COUNT TO QT-PASS.
070400     MOVE WS-FAIL-COUNT TO QT-FAIL.
070500     MOVE WS-WARN-COUNT TO QT-WARN.
070600     WRITE QRP-PRINT-LINE FROM QRP-TRAILER-LINE
070700         AFTER ADVANCING 1 LINE.
070800 900-EXIT.
070900     EXIT.
