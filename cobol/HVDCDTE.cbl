000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  HVDCDTE.
000500 AUTHOR.  R. R. NAIDOO.
000600 INSTALLATION.  PROJECT 4471 LOGISTICS - BATCH SYSTEMS.
000700 DATE-WRITTEN.  02/14/94.
000800 DATE-COMPILED.
000900 SECURITY.  NON-CONFIDENTIAL.
001000*
001100*    CALENDAR DAY-ARITHMETIC SERVICE ROUTINE.  CALLED BY THE
001200*    LOGISTICS STATUS MAPPER (HVDCMAP) TO TURN TWO YYYYMMDD
001300*    MILESTONE DATES INTO A WHOLE-DAY LEAD TIME, OR TO ADD A
001400*    NUMBER OF CALENDAR DAYS TO A YYYYMMDD DATE WHEN PREDICTING
001500*    A FUTURE MILESTONE.  ALL ARITHMETIC IS DONE THROUGH A
001600*    SERIAL ("LILIAN") DAY NUMBER SO THAT MONTH- AND YEAR-END
001700*    BOUNDARIES, INCLUDING LEAP YEARS, COME OUT RIGHT.
001800*
001900*    ------------------------------------------------------------
002000*    CHANGE LOG
002100*    ------------------------------------------------------------
002200*    02/14/94  RRN  CR4471-001  ORIGINAL PROGRAM - DIFF AND ADD   4471-001
002300*                               FUNCTIONS FOR THE STATUS MAPPER.  4471-001
002400*    08/02/95  RRN  CR4471-041  VALIDATE MONTH/DAY RANGES BEFORE  4471-041
002500*                               CONVERTING TO A SERIAL NUMBER SO  4471-041
002600*                               A BAD FEED DATE CANNOT ABEND THE  4471-041
002700*                               MAPPER JOB STEP.                  4471-041
002800*    11/19/97  JKT  CR4471-088  ADDED 200-ADD-DAYS FOR THE        4471-088
002900*                               PREDICTED-ARRIVAL CALCULATION     4471-088
003000*                               REQUESTED BY SITE LOGISTICS.      4471-088
003100*    01/06/99  JKT  CR4471-099  Y2K - CONFIRMED THE CENTURY-AWARE 4471-099
003200*                               LEAP YEAR RULE (DIVISIBLE BY 100  4471-099
003300*                               BUT NOT BY 400) IS HONOURED BY    4471-099
003400*                               THE ERA/YOE SERIAL FORMULA BELOW. 4471-099
003500*                               NO CODE CHANGE REQUIRED.          4471-099
003600*    03/11/02  MHP  CR4471-114  RE-KEYED 910-LILIAN-TO-YMD AFTER  4471-114
003700*                               TAPE DAMAGE ON THE SOURCE LIBRARY.4471-114
003800*    09/23/08  MHP  CR4471-150  RENAMED WORK FIELDS TO MATCH THE  4471-150
003900*                               SHOP STANDARD WK- PREFIX.         4471-150
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-390.
004400 OBJECT-COMPUTER.  IBM-390.
004500 SPECIAL-NAMES.
004600     CLASS VALID-DIGIT IS "0" THRU "9".
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WK-WORK-AREAS.
005200     05  WK-DATE-WORK-1.
005300         10  WK-DATE-N-1          PIC 9(8).
005400         10  WK-DATE-G-1 REDEFINES WK-DATE-N-1.
005500             15  WK-YEAR-1        PIC 9(4).
005600             15  WK-MONTH-1       PIC 9(2).
005700             15  WK-DAY-1         PIC 9(2).
005800     05  WK-DATE-WORK-2.
005900         10  WK-DATE-N-2          PIC 9(8).
006000         10  WK-DATE-G-2 REDEFINES WK-DATE-N-2.
006100             15  WK-YEAR-2        PIC 9(4).
006200             15  WK-MONTH-2       PIC 9(2).
006300             15  WK-DAY-2         PIC 9(2).
006400     05  WK-RESULT-DATE-WORK.
006500         10  WK-RESULT-DATE-N     PIC 9(8).
006600         10  WK-RESULT-DATE-G REDEFINES WK-RESULT-DATE-N.
006700             15  WK-RESULT-YEAR   PIC 9(4).
006800             15  WK-RESULT-MONTH  PIC 9(2).
006900             15  WK-RESULT-DAY    PIC 9(2).
007000     05  FILLER                   PIC X(4).
007100*
007200 01  WK-SERIAL-AREAS              COMP-3.
007300     05  WK-Y                     PIC S9(8).
007400     05  WK-ERA                   PIC S9(8).
007500     05  WK-YOE                   PIC S9(8).
007600     05  WK-MP                    PIC S9(8).
007700     05  WK-DOY                   PIC S9(8).
007800     05  WK-DOE                   PIC S9(8).
007900     05  WK-LILIAN-1              PIC S9(8).
008000     05  WK-LILIAN-2              PIC S9(8).
008100     05  WK-Z                     PIC S9(8).
008200     05  WK-YC                    PIC S9(8).
008300     05  FILLER                   PIC X(4).
008400*
008500*    VALIDITY SWITCH - STANDALONE SCRATCH, NOT PART OF ANY
008600*    LARGER RECORD, SO IT STANDS AT THE 77 LEVEL.
008700 77  WK-EDIT-SWITCHES             PIC X.
008800     88  WK-DATE-IS-VALID         VALUE "Y".
008900     88  WK-DATE-IS-INVALID       VALUE "N".
009000*
009100 LINKAGE SECTION.
009200 01  HVDCDTE-PARMS.
009300     05  DTE-FUNCTION             PIC X(4).
009400         88  DTE-FUNC-DIFF        VALUE "DIFF".
009500         88  DTE-FUNC-ADD         VALUE "ADD ".
009600     05  DTE-DATE-1               PIC 9(8).
009700     05  DTE-DATE-2               PIC 9(8).
009800     05  DTE-DAYS-TO-ADD          PIC S9(4).
009900     05  DTE-RESULT-DAYS          PIC S9(4).
010000     05  DTE-RESULT-DATE          PIC 9(8).
010100     05  DTE-RETURN-CODE          PIC S9(4) COMP.
010200         88  DTE-DATE-OK          VALUE 0.
010300         88  DTE-DATE-ERROR       VALUE -1.
010400     05  FILLER                   PIC X(4).
010500
010600 PROCEDURE DIVISION USING HVDCDTE-PARMS.
010700*
010800 000-MAIN.
010900     MOVE 0 TO DTE-RETURN-CODE.
011000     EVALUATE TRUE
011100         WHEN DTE-FUNC-DIFF
011200             PERFORM 100-DAYS-BETWEEN THRU 100-EXIT
011300         WHEN DTE-FUNC-ADD
011400             PERFORM 200-ADD-DAYS THRU 200-EXIT
011500         WHEN OTHER
011600             MOVE -1 TO DTE-RETURN-CODE
011700     END-EVALUATE.
011800     GOBACK.
011900*
012000 100-DAYS-BETWEEN.
012100*    LEAD TIME IN WHOLE DAYS FROM DTE-DATE-1 TO DTE-DATE-2.
012200     MOVE 0 TO DTE-RESULT-DAYS.
012300     MOVE DTE-DATE-1 TO WK-DATE-N-1.
012400     MOVE DTE-DATE-2 TO WK-DATE-N-2.
012500     PERFORM 800-EDIT-DATE-1 THRU 800-EXIT.
012600     IF WK-DATE-IS-INVALID
012700         MOVE -1 TO DTE-RETURN-CODE
012800         GO TO 100-EXIT
012900     END-IF.
013000     PERFORM 810-EDIT-DATE-2 THRU 810-EXIT.
013100     IF WK-DATE-IS-INVALID
013200         MOVE -1 TO DTE-RETURN-CODE
013300         GO TO 100-EXIT
013400     END-IF.
013500     MOVE WK-YEAR-1  TO WK-RESULT-YEAR.
013600     MOVE WK-MONTH-1 TO WK-RESULT-MONTH.
013700     MOVE WK-DAY-1   TO WK-RESULT-DAY.
013800     PERFORM 900-YMD-TO-LILIAN THRU 900-EXIT.
013900     MOVE WK-Z TO WK-LILIAN-1.
014000     MOVE WK-YEAR-2  TO WK-RESULT-YEAR.
014100     MOVE WK-MONTH-2 TO WK-RESULT-MONTH.
014200     MOVE WK-DAY-2   TO WK-RESULT-DAY.
014300     PERFORM 900-YMD-TO-LILIAN THRU 900-EXIT.
014400     MOVE WK-Z TO WK-LILIAN-2.
014500     COMPUTE DTE-RESULT-DAYS = WK-LILIAN-2 - WK-LILIAN-1.
014600 100-EXIT.
014700     EXIT.
014800*
014900 200-ADD-DAYS.
015000*    ADD DTE-DAYS-TO-ADD CALENDAR DAYS TO DTE-DATE-1.
015100     MOVE 0 TO DTE-RESULT-DATE.
015200     MOVE DTE-DATE-1 TO WK-DATE-N-1.
015300     PERFORM 800-EDIT-DATE-1 THRU 800-EXIT.
015400     IF WK-DATE-IS-INVALID
015500         MOVE -1 TO DTE-RETURN-CODE
015600         GO TO 200-EXIT
015700     END-IF.
015800     MOVE WK-YEAR-1  TO WK-RESULT-YEAR.
015900     MOVE WK-MONTH-1 TO WK-RESULT-MONTH.
016000     MOVE WK-DAY-1   TO WK-RESULT-DAY.
016100     PERFORM 900-YMD-TO-LILIAN THRU 900-EXIT.
016200     COMPUTE WK-Z = WK-Z + DTE-DAYS-TO-ADD.
016300     PERFORM 910-LILIAN-TO-YMD THRU 910-EXIT.
016400     MOVE WK-RESULT-DATE-N TO DTE-RESULT-DATE.
016500 200-EXIT.
016600     EXIT.
016700*
016800 800-EDIT-DATE-1.
016900     MOVE "Y" TO WK-EDIT-SWITCHES.
017000     IF WK-DATE-N-1 = 0
017100         MOVE "N" TO WK-EDIT-SWITCHES
017200     END-IF.
017300     IF WK-MONTH-1 < 1 OR WK-MONTH-1 > 12
017400         MOVE "N" TO WK-EDIT-SWITCHES
017500     END-IF.
017600     IF WK-DAY-1 < 1 OR WK-DAY-1 > 31
017700         MOVE "N" TO WK-EDIT-SWITCHES
017800     END-IF.
017900 800-EXIT.
018000     EXIT.
018100*
018200 810-EDIT-DATE-2.
018300     MOVE "Y" TO WK-EDIT-SWITCHES.
018400     IF WK-DATE-N-2 = 0
018500         MOVE "N" TO WK-EDIT-SWITCHES
018600     END-IF.
018700     IF WK-MONTH-2 < 1 OR WK-MONTH-2 > 12
018800         MOVE "N" TO WK-EDIT-SWITCHES
018900     END-IF.
019000     IF WK-DAY-2 < 1 OR WK-DAY-2 > 31
019100         MOVE "N" TO WK-EDIT-SWITCHES
019200     END-IF.
019300 810-EXIT.
019400     EXIT.
019500*
019600 900-YMD-TO-LILIAN.
019700*    HOWARD-HINNANT SERIAL-DAY ALGORITHM, YEAR/MONTH/DAY TO AN
019800*    ERA-RELATIVE SERIAL DAY NUMBER IN WK-Z.  VALID FOR ANY
019900*    YEAR IN THE RANGE THIS SYSTEM WILL EVER SEE (1900-2099),
020000*    SO NO NEGATIVE-YEAR BRANCH IS CODED.
020100     IF WK-RESULT-MONTH <= 2
020200         COMPUTE WK-Y = WK-RESULT-YEAR - 1
020300     ELSE
020400         MOVE WK-RESULT-YEAR TO WK-Y
020500     END-IF.
020600     COMPUTE WK-ERA = WK-Y / 400.
020700     COMPUTE WK-YOE = WK-Y - (WK-ERA * 400).
020800     IF WK-RESULT-MONTH > 2
020900         COMPUTE WK-MP = WK-RESULT-MONTH - 3
021000     ELSE
021100         COMPUTE WK-MP = WK-RESULT-MONTH + 9
021200     END-IF.
021300     COMPUTE WK-DOY = ((153 * WK-MP) + 2) / 5 + WK-RESULT-DAY - 1.
021400     COMPUTE WK-DOE = (WK-YOE * 365) + (WK-YOE / 4)
021500                        - (WK-YOE / 100) + WK-DOY.
021600     COMPUTE WK-Z = (WK-ERA * 146097) + WK-DOE.
021700 900-EXIT.
021800     EXIT.
021900*
022000 910-LILIAN-TO-YMD.
022100*    INVERSE OF 900-YMD-TO-LILIAN.  WK-Z IN, WK-RESULT-DATE-G OUT.
022200     COMPUTE WK-ERA = WK-Z / 146097.
022300     COMPUTE WK-DOE = WK-Z - (WK-ERA * 146097).
022400     COMPUTE WK-YOE = (WK-DOE - (WK-DOE / 1460) + (WK-DOE / 36524)
022500                        - (WK-DOE / 146096)) / 365.
022600     COMPUTE WK-YC = WK-YOE + (WK-ERA * 400).
022700     COMPUTE WK-DOY = WK-DOE - ((365 * WK-YOE) + (WK-YOE / 4)
022800                        - (WK-YOE / 100)).
022900     COMPUTE WK-MP = ((5 * WK-DOY) + 2) / 153.
023000     COMPUTE WK-RESULT-DAY = WK-DOY - (((153 * WK-MP) + 2) / 5) + 1.
023100     IF WK-MP < 10
023200         COMPUTE WK-RESULT-MONTH = WK-MP + 3
023300     ELSE
023400         COMPUTE WK-RESULT-MONTH = WK-MP - 9
023500     END-IF.
023600     IF WK-RESULT-MONTH <= 2
023700         COMPUTE WK-RESULT-YEAR = WK-YC + 1
023800     ELSE
023900         MOVE WK-YC TO WK-RESULT-YEAR
024000     END-IF.
024100 910-EXIT.
024200     EXIT.
