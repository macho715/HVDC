000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID.  HVDCMAP.
000500 AUTHOR.  R. R. NAIDOO.
000600 INSTALLATION.  PROJECT 4471 LOGISTICS - BATCH SYSTEMS.
000700 DATE-WRITTEN.  02/21/94.
000800 DATE-COMPILED.
000900 SECURITY.  NON-CONFIDENTIAL.
001000*
001100*    LOGISTICS STATUS MAPPER.  READS THE HVDC-STATUS SHIPMENT
001200*    LEDGER (ONE RECORD PER PURCHASE-ORDER LINE), WORKS OUT WHICH
001300*    PROCESS STEP EACH ITEM HAS REACHED, CLASSIFIES ITS SITE AND
001400*    ENGINEERING DISCIPLINE, COMPUTES THE LEAD TIME BETWEEN THE
001500*    ARRIVAL / CUSTOMS / WAREHOUSE-OUT / SITE MILESTONES, FLAGS
001600*    ITEMS THAT ARE LATE OR AT RISK OF MISSING THEIR SERVICE
001700*    LEVEL, AND WRITES THE ACCEPTED ITEMS TO THE MAPPED-STATUS
001800*    FILE FOR DOWNSTREAM REPORTING.  ALONG THE WAY IT BUILDS THE
001900*    VENDOR- AND SITE-LEVEL TOTALS NEEDED FOR THE LOGISTICS
002000*    SUMMARY REPORT PRINTED AT END OF RUN.
002100*
002200*    ------------------------------------------------------------
002300*    CHANGE LOG
002400*    ------------------------------------------------------------
002500*    02/21/94  RRN  CR4471-002  ORIGINAL PROGRAM - STEP, SITE AND 4471-002
002600*                               LEAD-TIME MAPPING FOR THE WEEKLY  4471-002
002700*                               STATUS RUN.                       4471-002
002800*    06/30/94  RRN  CR4471-009  ADDED DISCIPLINE CLASSIFICATION   4471-009
002900*                               FROM THE MAIN/SUB DESCRIPTION     4471-009
003000*                               TEXT AT THE REQUEST OF PROJECT    4471-009
003100*                               CONTROLS.                         4471-009
003200*    08/02/95  RRN  CR4471-041  ADDED ISLAND-SITE LEAD-TIME       4471-041
003300*                               ADJUSTMENT (AGI/DAS FERRY         4471-041
003400*                               SCHEDULE) AND THE LT-STATUS /     4471-041
003500*                               RISK-LEVEL FLAGS.                 4471-041
003600*    11/19/97  JKT  CR4471-088  ADDED SLA-FLAG, DELAY-FLAG AND    4471-088
003700*                               THE PREDICTED-MOSB CALCULATION.   4471-088
003800*                               CALLS HVDCDTE FOR ALL DAY MATH.   4471-088
003900*    01/06/99  JKT  CR4471-099  Y2K - STATUS-RECORD DATES ARE     4471-099
004000*                               ALREADY FULL 8-DIGIT YYYYMMDD ON  4471-099
004100*                               THIS FEED, VERIFIED WITH SITE     4471-099
004200*                               LOGISTICS.  NO CODE CHANGE.       4471-099
004300*    03/11/02  MHP  CR4471-114  ADDED THE VENDOR AND SITE SUMMARY 4471-114
004400*                               ACCUMULATOR TABLES AND THE END-   4471-114
004500*                               OF-RUN LOGISTICS SUMMARY REPORT.  4471-114
004600*    09/23/08  MHP  CR4471-150  ADDED THE LT-STATUS AND HVDC-     4471-150
004700*                               LABEL DISTRIBUTION BLOCKS TO THE  4471-150
004800*                               SUMMARY REPORT.                   4471-150
004900*    02/09/09  MHP  CR4471-161  CORRECTED THE DISCIPLINE KEYWORD  4471-161
005000*                               GROUPS TO MATCH THE ENGINEERING   4471-161
005100*                               CATEGORY LIST ISSUED BY PROJECT   4471-161
005200*                               CONTROLS, FIXED THE STEP-NAME     4471-161
005300*                               LITERALS FOR ARRIVED AT SITE AND  4471-161
005400*                               ARRIVED AT PORT, AND ADDED THE    4471-161
005500*                               PER-STEP COUNTS AND AVG LEAD TIME 4471-161
005600*                               LINE TO THE DASHBOARD.            4471-161
005700*    06/18/09  MHP  CR4471-162  ADDED THE WS-MAX-NO EDIT SO AN    4471-162
005800*                               ITEM NO ABOVE THE FEED LIMIT (OR  4471-162
005900*                               NON-NUMERIC) IS REJECTED LIKE A   4471-162
006000*                               ZERO ITEM NO.  NOT-ARRV ITEMS NO  4471-162
006100*                               LONGER DRAG THE AVG LEAD TIME OR  4471-162
006200*                               THE VENDOR/SITE MEAN AND MIN      4471-162
006300*                               TOWARD ZERO - THEY ARE LEFT OUT   4471-162
006400*                               OF THE SUM AND COUNT PER PROJECT  4471-162
006500*                               CONTROLS.  ADDED MEAN/MIN/MAX TO  4471-162
006600*                               THE SITE SUMMARY.  THE VENDOR     4471-162
006700*                               TABLE IS NOW KEPT IN NAME ORDER   4471-162
006800*                               ON INSERT (A BACKWARDS-SHIFT      4471-162
006900*                               SLOT INSERT, NO FILE SORT) SO     4471-162
007000*                               THE SUMMARY PRINTS VENDOR-        4471-162
007100*                               SORTED.  THE HVDC LABEL           4471-162
007200*                               DISTRIBUTION TABLE IS NOW         4471-162
007300*                               PRELOADED BY A REDEFINES LIKE THE 4471-162
007400*                               STATUS DISTRIBUTION TABLE.        4471-162
007500*    07/02/09  MHP  CR4471-170  LEAD-TOTAL WAS BEING BUILT AS THE 4471-170
007600*                               SUM OF THE THREE LEG FIGURES,     4471-170
007700*                               WHICH DEFAULTS TO ZERO FOR ANY    4471-170
007800*                               ITEM THAT HAS NOT YET REACHED     4471-170
007900*                               SITE - THAT MADE IN-TRANSIT ITEMS 4471-170
008000*                               LOOK GOOD/LOW INSTEAD OF NOT-ARRV 4471-170
008100*                               AND LEFT THEM OUT OF NO MEAN AT   4471-170
008200*                               ALL.  LEAD-TOTAL IS NOW A DIRECT  4471-170
008300*                               ATA-TO-MOSB CALL TO HVDCDTE, AND  4471-170
008400*                               260-SET-LT-STATUS, THE DASHBOARD, 4471-170
008500*                               AND THE VENDOR/SITE ACCUMULATORS  4471-170
008600*                               ALL TEST MOSB-DATE FOR "LEAD TIME 4471-170
008700*                               DEFINED" INSTEAD OF ATA-DATE.     4471-170
008800*                               250-SET-ISLAND-ADJ NO LONGER ADDS 4471-170
008900*                               ITS FIVE DAYS TO LEAD-TOTAL - THE 4471-170
009000*                               ADJUSTMENT IS TO THE ARRIVAL-TO-  4471-170
009100*                               CUSTOMS LEG ONLY, PER PROJECT     4471-170
009200*                               CONTROLS, AND ONLY WHEN THAT LEG  4471-170
009300*                               IS ITSELF DEFINED.                4471-170
009400******************************************************************
009500 ENVIRONMENT DIVISION.
009600 CONFIGURATION SECTION.
009700 SOURCE-COMPUTER.  IBM-390.
009800 OBJECT-COMPUTER.  IBM-390.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     CLASS VALID-DIGIT IS "0" THRU "9".
010200*
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500     SELECT HVDC-STATUS   ASSIGN TO HVDCSTA
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS WS-STATUS-FILE-STAT.
010800     SELECT MAPPED-FILE   ASSIGN TO HVDCMAP
010900         ORGANIZATION IS SEQUENTIAL
011000         FILE STATUS IS WS-MAPPED-FILE-STAT.
011100     SELECT REPORT-FILE   ASSIGN TO HVDCRPT
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS WS-REPORT-FILE-STAT.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700*
011800 FD  HVDC-STATUS
011900     RECORDING MODE IS F
012000     BLOCK CONTAINS 0 RECORDS
012100     LABEL RECORDS ARE STANDARD.
012200     COPY HVDCSTA.
012300*
012400 FD  MAPPED-FILE
012500     RECORDING MODE IS F
012600     BLOCK CONTAINS 0 RECORDS
012700     LABEL RECORDS ARE STANDARD.
012800     COPY HVDCMRC.
012900*
013000 FD  REPORT-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE OMITTED.
013300 01  RPT-PRINT-LINE              PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600*
013700 01  WS-FILE-STATUSES.
013800     05  WS-STATUS-FILE-STAT      PIC XX.
013900         88  WS-STATUS-FILE-OK    VALUE "00".
014000         88  WS-STATUS-FILE-EOF   VALUE "10".
014100     05  WS-MAPPED-FILE-STAT      PIC XX.
014200         88  WS-MAPPED-FILE-OK    VALUE "00".
014300     05  WS-REPORT-FILE-STAT      PIC XX.
014400         88  WS-REPORT-FILE-OK    VALUE "00".
014500     05  FILLER                   PIC X(4).
014600*
014700 01  WS-SWITCHES                  PIC X.
014800     88  WS-STATUS-EOF            VALUE "Y".
014900     88  WS-MORE-STATUS-RECS      VALUE "N".
015000*
015100 01  WS-RUN-COUNTERS              COMP-3.
015200     05  WS-RECS-READ             PIC S9(7)  VALUE ZERO.
015300     05  WS-RECS-ACCEPTED         PIC S9(7)  VALUE ZERO.
015400     05  WS-RECS-REJECTED         PIC S9(7)  VALUE ZERO.
015500     05  WS-VENDOR-TAB-CNT        PIC S9(4)  VALUE ZERO.
015600     05  WS-SITE-TAB-CNT          PIC S9(4)  VALUE ZERO.
015700     05  FILLER                   PIC X(4).
015800*
015900*    SCRATCH AREA HOLDING THE MAIN AND SUB DESCRIPTION TEXT
016000*    TOGETHER SO THE DISCIPLINE KEYWORD SCAN CAN RUN ACROSS THE
016100*    JOIN WITHOUT CARING WHICH FIELD A KEYWORD STARTED IN.
016200*
016300 01  WS-DESC-SCAN-AREA.
016400     05  WS-COMBINED-DESC         PIC X(80).
016500*
016600 01  WS-DTE-CALL-PARMS.
016700     05  WS-DTE-FUNCTION          PIC X(4).
016800     05  WS-DTE-DATE-1            PIC 9(8).
016900     05  WS-DTE-DATE-2            PIC 9(8).
017000     05  WS-DTE-DAYS-TO-ADD       PIC S9(4).
017100     05  WS-DTE-RESULT-DAYS       PIC S9(4).
017200     05  WS-DTE-RESULT-DATE       PIC 9(8).
017300     05  WS-DTE-RETURN-CODE       PIC S9(4) COMP.
017400     05  FILLER                   PIC X(4).
017500*
017600*    WORKING COPY OF ONE MAPPED-RECORD WHILE IT IS BUILT UP.
017700*
017800 01  WS-MAP-WORK-AREA.
017900     05  WM-ITEM-NO               PIC 9(5).
018000     05  WM-VENDOR                PIC X(20).
018100     05  WM-SITE-CODE             PIC X(3).
018200     05  WM-STEP-NO               PIC 9.
018300     05  WM-STEP-NAME             PIC X(20).
018400     05  WM-HVDC-STEP             PIC 99.
018500     05  WM-HVDC-LABEL            PIC X(20).
018600     05  WM-LEAD-ARR-CUS          PIC S9(4).
018700     05  WM-LEAD-CUS-WH           PIC S9(4).
018800     05  WM-LEAD-WH-SITE          PIC S9(4).
018900     05  WM-LEAD-TOTAL            PIC S9(4).
019000     05  WM-LT-STATUS             PIC X(8).
019100     05  WM-RISK-LEVEL            PIC X(6).
019200     05  WM-SLA-FLAG              PIC X.
019300     05  WM-DELAY-FLAG            PIC X.
019400     05  WM-PRED-MOSB             PIC 9(8).
019500     05  WM-IS-ISLAND-SITE        PIC X.
019600         88  WM-ISLAND-SITE       VALUE "Y".
019700     05  WM-ROUTE-DELAY-ALLOWED   PIC S9(4) COMP.
019800     05  WM-REJECT-SWITCH         PIC X.
019900         88  WM-ITEM-REJECTED     VALUE "Y".
020000     05  FILLER                   PIC X(4).
020100*
020200*    STEP/SITE AND BASE-DELAY TABLES.  SITE WEIGHTING IS CARRIED
020300*    IN AN OCCURS TABLE RATHER THAN A STRING OF IFS SO ANOTHER
020400*    ISLAND SITE CAN BE ADDED BY SITE LOGISTICS WITHOUT TOUCHING
020500*    THE PROCEDURE DIVISION.
020600*
020700 01  SITE-WEIGHT-TABLE.
020800     05  SITE-WEIGHT-ENTRY OCCURS 4 TIMES
020900             INDEXED BY SW-IDX.
021000         10  SW-SITE-CODE         PIC X(3).
021100         10  SW-IS-ISLAND         PIC X.
021200         10  SW-DELAY-WEIGHT      PIC S9(4) COMP.
021300 01  SITE-WEIGHT-VALUES-R REDEFINES SITE-WEIGHT-TABLE.
021400     05  FILLER                   PIC X(8) VALUE "MIRN0000".
021500     05  FILLER                   PIC X(8) VALUE "SHUN0000".
021600     05  FILLER                   PIC X(8) VALUE "AGIY0005".
021700     05  FILLER                   PIC X(8) VALUE "DASY0005".
021800*
021900 01  WS-BASE-DELAY-DAYS           PIC S9(4) COMP VALUE 3.
022000*
022100*    HIGHEST ITEM NUMBER THE FEED IS EXPECTED TO CARRY - ITEMS
022200*    ABOVE THIS ARE SPURIOUS AND ARE DROPPED THE SAME AS A ZERO
022300*    ITEM NO, PER THE SAME PIC 9(5) LIMIT THE FEED ITSELF USES.
022400 01  WS-MAX-NO                    PIC 9(5)  VALUE 560.
022500*
022600*    DISCIPLINE KEYWORD TABLE - ONE GROUP PER HVDC-LABEL, EACH
022700*    ENTRY A KEYWORD THAT MAY APPEAR IN THE MAIN OR SUB
022800*    DESCRIPTION.  SEARCHED IN GROUP/KEYWORD ORDER; FIRST HIT
022900*    WINS.  GROUP 99 (OTHER) IS NOT IN THE TABLE - IT IS THE
023000*    FALL-THROUGH WHEN NO KEYWORD MATCHES.
023100*
023200 01  DISC-KEYWORD-TABLE.
023300     05  DISC-KEYWORD-ENTRY OCCURS 28 TIMES
023400             INDEXED BY DK-IDX.
023500         10  DK-GROUP-NO          PIC 99.
023600         10  DK-GROUP-LABEL       PIC X(20).
023700         10  DK-KEYWORD           PIC X(12).
023800         10  DK-KEYWORD-LEN       PIC 99 COMP.
023900*
024000 01  WS-VENDOR-SUMMARY-TABLE.
024100     05  VENDOR-SUM-ENTRY OCCURS 200 TIMES
024200             INDEXED BY VS-IDX.
024300         10  VS-VENDOR-NAME       PIC X(20).
024400         10  VS-ITEM-COUNT        PIC S9(7) COMP-3.
024500         10  VS-LEAD-TOTAL-SUM    PIC S9(9) COMP-3.
024600         10  VS-LEAD-TOTAL-MIN    PIC S9(4) COMP-3.
024700         10  VS-LEAD-TOTAL-MAX    PIC S9(4) COMP-3.
024800*
024900 01  WS-SITE-SUMMARY-TABLE.
025000     05  SITE-SUM-ENTRY OCCURS 10 TIMES
025100             INDEXED BY SS-IDX.
025200         10  SS-SITE-CODE         PIC X(3).
025300         10  SS-ITEM-COUNT        PIC S9(7) COMP-3.
025400         10  SS-DELAYED-COUNT     PIC S9(7) COMP-3.
025500*        SS-LEAD-ITEM-COUNT IS THE DIVISOR FOR SS-LEAD-TOTAL-SUM
025600*        - NOT-ARRV ITEMS ARE IN SS-ITEM-COUNT BUT NOT HERE.
025700         10  SS-LEAD-ITEM-COUNT   PIC S9(7) COMP-3.
025800         10  SS-LEAD-TOTAL-SUM    PIC S9(9) COMP-3.
025900         10  SS-LEAD-TOTAL-MIN    PIC S9(4) COMP-3.
026000         10  SS-LEAD-TOTAL-MAX    PIC S9(4) COMP-3.
026100*
026200 01  WS-STATUS-DIST-TABLE.
026300     05  SD-ENTRY OCCURS 4 TIMES.
026400         10  SD-STATUS-NAME       PIC X(8).
026500         10  SD-STATUS-COUNT      PIC S9(7) COMP-3.
026600 01  WS-STATUS-DIST-VALUES-R REDEFINES WS-STATUS-DIST-TABLE.
026700     05  FILLER                   PIC X(8) VALUE "GOOD    ".
026800     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
026900     05  FILLER                   PIC X(8) VALUE "WATCH   ".
027000     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
027100     05  FILLER                   PIC X(8) VALUE "DELAYED ".
027200     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
027300     05  FILLER                   PIC X(8) VALUE "NOT-ARRV".
027400     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
027500*
027600 01  WS-DISC-DIST-TABLE.
027700     05  DD-ENTRY OCCURS 7 TIMES
027800             INDEXED BY DD-IDX.
027900         10  DD-GROUP-NO          PIC 99.
028000         10  DD-GROUP-LABEL       PIC X(20).
028100         10  DD-GROUP-COUNT       PIC S9(7) COMP-3.
028200 01  WS-DISC-DIST-VALUES-R REDEFINES WS-DISC-DIST-TABLE.
028300     05  FILLER                   PIC 99    VALUE 1.
028400     05  FILLER                   PIC X(20)
028500             VALUE "CONVERTER           ".
028600     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
028700     05  FILLER                   PIC 99    VALUE 2.
028800     05  FILLER                   PIC X(20)
028900             VALUE "TRANSMISSION        ".
029000     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
029100     05  FILLER                   PIC 99    VALUE 3.
029200     05  FILLER                   PIC X(20)
029300             VALUE "FILTER/REACTOR      ".
029400     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
029500     05  FILLER                   PIC 99    VALUE 4.
029600     05  FILLER                   PIC X(20)
029700             VALUE "CONTROL/PROT        ".
029800     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
029900     05  FILLER                   PIC 99    VALUE 5.
030000     05  FILLER                   PIC X(20)
030100             VALUE "GROUNDING           ".
030200     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
030300     05  FILLER                   PIC 99    VALUE 6.
030400     05  FILLER                   PIC X(20)
030500             VALUE "SPARE/MAINT         ".
030600     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
030700     05  FILLER                   PIC 99    VALUE 99.
030800     05  FILLER                   PIC X(20)
030900             VALUE "OTHER               ".
031000     05  FILLER                   PIC S9(7) COMP-3 VALUE ZERO.
031100*
031200*    DASHBOARD TOTALS FOR THE U3 SUMMARY REPORT.
031300*
031400 01  WS-DASHBOARD-TOTALS          COMP-3.
031500     05  WS-TOT-ITEMS             PIC S9(7) VALUE ZERO.
031600     05  WS-TOT-DELAYED           PIC S9(7) VALUE ZERO.
031700     05  WS-TOT-SLA-BREACH        PIC S9(7) VALUE ZERO.
031800     05  WS-TOT-LEAD-SUM          PIC S9(9) VALUE ZERO.
031900*    COUNT OF ITEMS WITH A DEFINED LEAD TIME (SR-MOSB-DATE
032000*    PRESENT) - THE DIVISOR FOR AVG LEAD TIME, NOT WS-TOT-ITEMS.
032100     05  WS-TOT-LEAD-ITEMS        PIC S9(7) VALUE ZERO.
032200     05  FILLER                   PIC X(4).
032300*
032400*    ONE COUNTER PER PROCESS STEP (1-5), SUBSCRIPTED DIRECTLY BY
032500*    WM-STEP-NO - STEP 5 IS ARRIVED AT SITE DOWN TO STEP 1
032600*    OVERSEAS, PER THE DASHBOARD LAYOUT BELOW.
032700 01  WS-STEP-COUNT-TABLE          COMP-3.
032800     05  SC-COUNT OCCURS 5 TIMES  PIC S9(7) VALUE ZERO.
032900*
033000*    SUBSCRIPTS AND EDIT WORK FIELDS - STANDALONE SCRATCH, NOT
033100*    PART OF ANY LARGER RECORD, SO THEY STAND AT THE 77 LEVEL.
033200*
033300 77  WS-X                         PIC S9(4) COMP VALUE ZERO.
033400 77  WS-Y                         PIC S9(4) COMP VALUE ZERO.
033500 77  WS-RATIO-PCT                 PIC ZZ9.99 VALUE ZERO.
033600*
033700 01  WS-EDIT-WORK.
033800     05  WS-MEAN-WORK             PIC S9(7)V9(4) COMP-3 VALUE ZERO.
033900     05  FILLER                   PIC X(4).
034000*
034100*    PRINT LINES FOR THE LOGISTICS SUMMARY REPORT.  EACH IS A
034200*    132-BYTE AREA WITH A FILLER PAD TO THE PRINT WIDTH.
034300*
034400 01  RPT-TITLE-LINE.
034500     05  FILLER                   PIC X(40) VALUE SPACES.
034600     05  FILLER                   PIC X(29)
034700             VALUE "LOGISTICS SUMMARY REPORT".
034800     05  FILLER                   PIC X(63) VALUE SPACES.
034900*
035000 01  RPT-DASHBOARD-LINE.
035100     05  RD-LABEL                 PIC X(30).
035200     05  RD-VALUE                 PIC ZZZ,ZZ9.
035300     05  FILLER                   PIC X(95) VALUE SPACES.
035400*
035500 01  RPT-DASHBOARD-DEC-LINE.
035600     05  RDD-LABEL                PIC X(30).
035700     05  RDD-VALUE                PIC ZZZ9.9.
035800     05  FILLER                   PIC X(98) VALUE SPACES.
035900*
036000 01  RPT-VENDOR-HDR-LINE.
036100     05  FILLER                   PIC X(1) VALUE SPACES.
036200     05  FILLER                   PIC X(20) VALUE "VENDOR".
036300     05  FILLER                   PIC X(7)  VALUE "COUNT".
036400     05  FILLER                   PIC X(8)  VALUE "MEAN".
036500     05  FILLER                   PIC X(7)  VALUE "MIN".
036600     05  FILLER                   PIC X(7)  VALUE "MAX".
036700     05  FILLER                   PIC X(82) VALUE SPACES.
036800*
036900 01  RPT-VENDOR-DETAIL-LINE.
037000     05  FILLER                   PIC X(1)  VALUE SPACES.
037100     05  RV-VENDOR                PIC X(20).
037200     05  RV-COUNT                 PIC ZZZZ9.
037300     05  FILLER                   PIC X(2)  VALUE SPACES.
037400     05  RV-MEAN                  PIC ZZ9.9.
037500     05  FILLER                   PIC X(3)  VALUE SPACES.
037600     05  RV-MIN                   PIC ZZZZ9.
037700     05  FILLER                   PIC X(2)  VALUE SPACES.
037800     05  RV-MAX                   PIC ZZZZ9.
037900     05  FILLER                   PIC X(73) VALUE SPACES.
038000*
038100 01  RPT-SITE-HDR-LINE.
038200     05  FILLER                   PIC X(1)  VALUE SPACES.
038300     05  FILLER                   PIC X(10) VALUE "SITE".
038400     05  FILLER                   PIC X(7)  VALUE "COUNT".
038500     05  FILLER                   PIC X(8)  VALUE "MEAN".
038600     05  FILLER                   PIC X(7)  VALUE "MIN".
038700     05  FILLER                   PIC X(7)  VALUE "MAX".
038800     05  FILLER                   PIC X(15) VALUE "DELAYED COUNT".
038900     05  FILLER                   PIC X(15) VALUE "DELAY RATIO".
039000     05  FILLER                   PIC X(62) VALUE SPACES.
039100*
039200 01  RPT-SITE-DETAIL-LINE.
039300     05  FILLER                   PIC X(1)  VALUE SPACES.
039400     05  RS-SITE                  PIC X(9).
039500     05  RS-COUNT                 PIC ZZZZ9.
039600     05  FILLER                   PIC X(2)  VALUE SPACES.
039700     05  RS-MEAN                  PIC ZZ9.9.
039800     05  FILLER                   PIC X(3)  VALUE SPACES.
039900     05  RS-MIN                   PIC ZZZZ9.
040000     05  FILLER                   PIC X(2)  VALUE SPACES.
040100     05  RS-MAX                   PIC ZZZZ9.
040200     05  FILLER                   PIC X(3)  VALUE SPACES.
040300     05  RS-DELAYED               PIC ZZZZ9.
040400     05  FILLER                   PIC X(5)  VALUE SPACES.
040500     05  RS-RATIO                 PIC ZZ9.99.
040600     05  FILLER                   PIC X(1)  VALUE "%".
040700     05  FILLER                   PIC X(75) VALUE SPACES.
040800*
040900 01  RPT-DIST-DETAIL-LINE.
041000     05  FILLER                   PIC X(1)  VALUE SPACES.
041100     05  RX-LABEL                 PIC X(20).
041200     05  RX-COUNT                 PIC ZZZZ9.
041300     05  FILLER                   PIC X(106) VALUE SPACES.
041400*
041500 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.
041600
041700 PROCEDURE DIVISION.
041800*
041900 000-MAIN-LOGIC.
042000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
042100     PERFORM 710-INIT-TABLES THRU 710-EXIT.
042200     SET WS-MORE-STATUS-RECS TO TRUE.
042300     PERFORM 100-READ-STATUS THRU 100-EXIT.
042400     PERFORM 200-PROCESS-ONE-ITEM THRU 200-EXIT
042500         UNTIL WS-STATUS-EOF.
042600     PERFORM 600-PRINT-DASHBOARD THRU 600-EXIT.
042700     PERFORM 610-PRINT-VENDOR-SUMMARY THRU 610-EXIT.
042800     PERFORM 620-PRINT-SITE-SUMMARY THRU 620-EXIT.
042900     PERFORM 630-PRINT-STATUS-DIST THRU 630-EXIT.
043000     PERFORM 640-PRINT-DISC-DIST THRU 640-EXIT.
043100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
043200     GOBACK.
043300*
043400 100-READ-STATUS.
043500     READ HVDC-STATUS
043600         AT END
043700             SET WS-STATUS-EOF TO TRUE
043800         NOT AT END
043900             ADD 1 TO WS-RECS-READ
044000     END-READ.
044100 100-EXIT.
044200     EXIT.
044300*
044400 200-PROCESS-ONE-ITEM.
044500     MOVE "N" TO WM-REJECT-SWITCH.
044600     PERFORM 210-EDIT-DATES THRU 210-EXIT.
044700     PERFORM 220-SET-STEP-AND-SITE THRU 220-EXIT.
044800     PERFORM 230-CLASSIFY-DISCIPLINE THRU 230-EXIT.
044900     PERFORM 240-CALC-LEAD-TIMES THRU 240-EXIT.
045000     PERFORM 250-SET-ISLAND-ADJ THRU 250-EXIT.
045100     PERFORM 260-SET-LT-STATUS THRU 260-EXIT.
045200     PERFORM 270-SET-SLA-DELAY THRU 270-EXIT.
045300     PERFORM 280-PREDICT-MOSB THRU 280-EXIT.
045400     PERFORM 290-FILTER-AND-WRITE THRU 290-EXIT.
045500     PERFORM 100-READ-STATUS THRU 100-EXIT.
045600 200-EXIT.
045700     EXIT.
045800*
045900 210-EDIT-DATES.
046000*    A PO LINE WITH NO ITEM NUMBER IS NOT A USABLE RECORD, NOR
046100*    IS ONE CARRYING A NON-NUMERIC ITEM NO OR ONE ABOVE THE
046200*    HIGHEST NUMBER THE FEED IS EXPECTED TO CARRY (WS-MAX-NO).
046300     MOVE SR-ITEM-NO   TO WM-ITEM-NO.
046400     MOVE SR-VENDOR    TO WM-VENDOR.
046500     MOVE SR-SITE-CODE TO WM-SITE-CODE.
046600     IF SR-ITEM-NO NOT VALID-DIGIT
046700         MOVE "Y" TO WM-REJECT-SWITCH
046800     END-IF.
046900     IF WM-ITEM-NO = ZERO
047000         MOVE "Y" TO WM-REJECT-SWITCH
047100     END-IF.
047200     IF WM-ITEM-NO > WS-MAX-NO
047300         MOVE "Y" TO WM-REJECT-SWITCH
047400     END-IF.
047500 210-EXIT.
047600     EXIT.
047700*
047800 220-SET-STEP-AND-SITE.
047900*    THE FURTHEST MILESTONE REACHED SETS THE PROCESS STEP.
048000     EVALUATE TRUE
048100         WHEN SR-MOSB-DATE    NOT = ZERO
048200             MOVE 5 TO WM-STEP-NO
048300             MOVE "ARRIVED AT SITE"     TO WM-STEP-NAME
048400         WHEN SR-WHOUT-DATE   NOT = ZERO
048500             MOVE 4 TO WM-STEP-NO
048600             MOVE "IN TRANSIT"          TO WM-STEP-NAME
048700         WHEN SR-CUSTOMS-DATE NOT = ZERO
048800             MOVE 3 TO WM-STEP-NO
048900             MOVE "CUSTOMS CLEARED"     TO WM-STEP-NAME
049000         WHEN SR-ATA-DATE     NOT = ZERO
049100             MOVE 2 TO WM-STEP-NO
049200             MOVE "ARRIVED AT PORT"     TO WM-STEP-NAME
049300         WHEN OTHER
049400             MOVE 1 TO WM-STEP-NO
049500             MOVE "OVERSEAS"            TO WM-STEP-NAME
049600     END-EVALUATE.
049700*
049800*    AN UNRECOGNISED SITE CODE IS TREATED AS MAINLAND (UNKNOWN);
049900*    THE SITE WEIGHT TABLE THEN SUPPLIES THE ISLAND/MAINLAND
050000*    FLAG AND THE EXTRA DELAY WEIGHT FOR THE ROUTE.
050100     IF WM-SITE-CODE NOT = "MIR" AND NOT = "SHU"
050200             AND NOT = "AGI" AND NOT = "DAS"
050300         MOVE "UNK" TO WM-SITE-CODE
050400     END-IF.
050500     MOVE "N" TO WM-IS-ISLAND-SITE.
050600     MOVE ZERO TO WM-ROUTE-DELAY-ALLOWED.
050700     SET SW-IDX TO 1.
050800     SEARCH SITE-WEIGHT-ENTRY
050900         AT END
051000             CONTINUE
051100         WHEN SW-SITE-CODE (SW-IDX) = WM-SITE-CODE
051200             MOVE SW-IS-ISLAND (SW-IDX) TO WM-IS-ISLAND-SITE
051300             MOVE SW-DELAY-WEIGHT (SW-IDX)
051400                 TO WM-ROUTE-DELAY-ALLOWED
051500     END-SEARCH.
051600     ADD WS-BASE-DELAY-DAYS TO WM-ROUTE-DELAY-ALLOWED.
051700 220-EXIT.
051800     EXIT.
051900*
052000 230-CLASSIFY-DISCIPLINE.
052100*    SCAN THE MAIN AND SUB DESCRIPTION FOR A DISCIPLINE KEYWORD.
052200*    FIRST TABLE HIT, LEFTMOST POSITION IN THE TEXT, WINS; NO
052300*    HIT LEAVES THE ITEM IN GROUP 99 - OTHER.
052400     MOVE SR-MAIN-DESC TO WS-COMBINED-DESC (1:40).
052500     MOVE SR-SUB-DESC  TO WS-COMBINED-DESC (41:40).
052600     MOVE 99 TO WM-HVDC-STEP.
052700     MOVE "OTHER" TO WM-HVDC-LABEL.
052800     SET DK-IDX TO 1.
052900 232-SCAN-ONE-KEYWORD.
053000     IF DK-IDX > 28
053100         GO TO 230-EXIT
053200     END-IF.
053300     PERFORM 234-SUBSTR-CHECK THRU 234-EXIT.
053400     IF WM-HVDC-STEP NOT = 99
053500         GO TO 230-EXIT
053600     END-IF.
053700     SET DK-IDX UP BY 1.
053800     GO TO 232-SCAN-ONE-KEYWORD.
053900 230-EXIT.
054000     EXIT.
054100*
054200 234-SUBSTR-CHECK.
054300     COMPUTE WS-Y = 81 - DK-KEYWORD-LEN (DK-IDX).
054400     SET WS-X TO 1.
054500 236-SUBSTR-LOOP.
054600     IF WS-X > WS-Y
054700         GO TO 234-EXIT
054800     END-IF.
054900     IF WS-COMBINED-DESC (WS-X:DK-KEYWORD-LEN (DK-IDX)) =
055000             DK-KEYWORD (DK-IDX) (1:DK-KEYWORD-LEN (DK-IDX))
055100         MOVE DK-GROUP-NO (DK-IDX)    TO WM-HVDC-STEP
055200         MOVE DK-GROUP-LABEL (DK-IDX) TO WM-HVDC-LABEL
055300         GO TO 234-EXIT
055400     END-IF.
055500     SET WS-X UP BY 1.
055600     GO TO 236-SUBSTR-LOOP.
055700 234-EXIT.
055800     EXIT.
055900*
056000 240-CALC-LEAD-TIMES.
056100     MOVE ZERO TO WM-LEAD-ARR-CUS WM-LEAD-CUS-WH
056200                  WM-LEAD-WH-SITE WM-LEAD-TOTAL.
056300     IF SR-ATA-DATE NOT = ZERO AND SR-CUSTOMS-DATE NOT = ZERO
056400         MOVE "DIFF"           TO WS-DTE-FUNCTION
056500         MOVE SR-ATA-DATE      TO WS-DTE-DATE-1
056600         MOVE SR-CUSTOMS-DATE  TO WS-DTE-DATE-2
056700         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
056800         IF WS-DTE-RETURN-CODE = ZERO
056900             MOVE WS-DTE-RESULT-DAYS TO WM-LEAD-ARR-CUS
057000         END-IF
057100     END-IF.
057200     IF SR-CUSTOMS-DATE NOT = ZERO AND SR-WHOUT-DATE NOT = ZERO
057300         MOVE "DIFF"           TO WS-DTE-FUNCTION
057400         MOVE SR-CUSTOMS-DATE  TO WS-DTE-DATE-1
057500         MOVE SR-WHOUT-DATE    TO WS-DTE-DATE-2
057600         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
057700         IF WS-DTE-RETURN-CODE = ZERO
057800             MOVE WS-DTE-RESULT-DAYS TO WM-LEAD-CUS-WH
057900         END-IF
058000     END-IF.
058100     IF SR-WHOUT-DATE NOT = ZERO AND SR-MOSB-DATE NOT = ZERO
058200         MOVE "DIFF"           TO WS-DTE-FUNCTION
058300         MOVE SR-WHOUT-DATE    TO WS-DTE-DATE-1
058400         MOVE SR-MOSB-DATE     TO WS-DTE-DATE-2
058500         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
058600         IF WS-DTE-RETURN-CODE = ZERO
058700             MOVE WS-DTE-RESULT-DAYS TO WM-LEAD-WH-SITE
058800         END-IF
058900     END-IF.
059000*    LEAD-TOTAL IS THE OVERALL PORT-TO-SITE SPAN, ATA TO MOSB -
059100*    NOT THE SUM OF THE THREE LEG FIGURES ABOVE, WHICH ONLY
059200*    COVER WHATEVER PART OF THE JOURNEY HAS BEEN COMPLETED SO
059300*    FAR.  AN ITEM STILL SHORT OF SITE HAS NO MOSB-DATE YET AND
059400*    SO NO DEFINED LEAD-TOTAL AT ALL - NOT A PARTIAL FIGURE.
059500     IF SR-ATA-DATE NOT = ZERO AND SR-MOSB-DATE NOT = ZERO
059600         MOVE "DIFF"           TO WS-DTE-FUNCTION
059700         MOVE SR-ATA-DATE      TO WS-DTE-DATE-1
059800         MOVE SR-MOSB-DATE     TO WS-DTE-DATE-2
059900         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
060000         IF WS-DTE-RETURN-CODE = ZERO
060100             MOVE WS-DTE-RESULT-DAYS TO WM-LEAD-TOTAL
060200         END-IF
060300     END-IF.
060400 240-EXIT.
060500     EXIT.
060600*
060700 250-SET-ISLAND-ADJ.
060800*    ITEMS SHIPPED ON TO AN ISLAND SITE RIDE THE FERRY, ADDING
060900*    FIVE DAYS TO THE ARRIVAL-TO-CUSTOMS LEG WHEN THAT LEG IS
061000*    DEFINED.  LEAD-TOTAL IS THE STRAIGHT ATA-TO-MOSB SPAN AND
061100*    CARRIES NO ISLAND ADJUSTMENT OF ITS OWN.
061200     IF WM-ISLAND-SITE AND SR-ATA-DATE NOT = ZERO
061300             AND SR-CUSTOMS-DATE NOT = ZERO
061400         ADD 5 TO WM-LEAD-ARR-CUS
061500     END-IF.
061600 250-EXIT.
061700     EXIT.
061800*
061900 260-SET-LT-STATUS.
062000*    LEAD-TOTAL RUNS ATA TO MOSB, SO IT IS UNDEFINED UNTIL THE
062100*    ITEM HAS AN MOSB-DATE - AN ITEM STILL IN TRANSIT, AT
062200*    CUSTOMS OR JUST OFF THE BOAT CARRIES NO LEAD-TOTAL YET,
062300*    NOT A ZERO ONE.
062400     IF SR-MOSB-DATE = ZERO
062500         MOVE "NOT-ARRV" TO WM-LT-STATUS
062600         MOVE "HIGH  "   TO WM-RISK-LEVEL
062700     ELSE
062800         EVALUATE TRUE
062900             WHEN WM-LEAD-TOTAL <= 30
063000                 MOVE "GOOD    " TO WM-LT-STATUS
063100                 MOVE "LOW   "   TO WM-RISK-LEVEL
063200             WHEN WM-LEAD-TOTAL <= 60
063300                 MOVE "WATCH   " TO WM-LT-STATUS
063400                 MOVE "MEDIUM" TO WM-RISK-LEVEL
063500             WHEN OTHER
063600                 MOVE "DELAYED " TO WM-LT-STATUS
063700                 MOVE "HIGH  "   TO WM-RISK-LEVEL
063800         END-EVALUATE
063900     END-IF.
064000 260-EXIT.
064100     EXIT.
064200*
064300 270-SET-SLA-DELAY.
064400*    SLA-FLAG TRIPS WHEN ANY SINGLE LEG RUNS LONGER THAN THE
064500*    SHOP'S STANDING SERVICE-LEVEL TARGET FOR THAT LEG.
064600     MOVE "N" TO WM-SLA-FLAG.
064700     IF WM-LEAD-ARR-CUS > 3
064800         MOVE "Y" TO WM-SLA-FLAG
064900     END-IF.
065000     IF WM-LEAD-CUS-WH  > 2
065100         MOVE "Y" TO WM-SLA-FLAG
065200     END-IF.
065300     IF WM-LEAD-WH-SITE > 5
065400         MOVE "Y" TO WM-SLA-FLAG
065500     END-IF.
065600     IF WM-LEAD-TOTAL   > 30
065700         MOVE "Y" TO WM-SLA-FLAG
065800     END-IF.
065900*
066000*    DELAY-FLAG TRIPS WHEN THE TOTAL LEAD TIME EXCEEDS THE
066100*    ROUTE'S ALLOWED DELAY (BASE DELAY PLUS THE SITE WEIGHT
066200*    PICKED UP IN 220-SET-STEP-AND-SITE).
066300     MOVE "N" TO WM-DELAY-FLAG.
066400     IF WM-LEAD-TOTAL > WM-ROUTE-DELAY-ALLOWED
066500         MOVE "Y" TO WM-DELAY-FLAG
066600     END-IF.
066700 270-EXIT.
066800     EXIT.
066900*
067000 280-PREDICT-MOSB.
067100     MOVE ZERO TO WM-PRED-MOSB.
067200     EVALUATE TRUE
067300         WHEN SR-WHOUT-DATE NOT = ZERO
067400             MOVE "ADD "         TO WS-DTE-FUNCTION
067500             MOVE SR-WHOUT-DATE  TO WS-DTE-DATE-1
067600             MOVE 5              TO WS-DTE-DAYS-TO-ADD
067700         WHEN SR-CUSTOMS-DATE NOT = ZERO
067800             MOVE "ADD "         TO WS-DTE-FUNCTION
067900             MOVE SR-CUSTOMS-DATE TO WS-DTE-DATE-1
068000             MOVE 7              TO WS-DTE-DAYS-TO-ADD
068100         WHEN SR-ATA-DATE NOT = ZERO
068200             MOVE "ADD "         TO WS-DTE-FUNCTION
068300             MOVE SR-ATA-DATE    TO WS-DTE-DATE-1
068400             MOVE 10             TO WS-DTE-DAYS-TO-ADD
068500         WHEN OTHER
068600             MOVE "NONE"         TO WS-DTE-FUNCTION
068700     END-EVALUATE.
068800     IF WS-DTE-FUNCTION NOT = "NONE"
068900         CALL "HVDCDTE" USING WS-DTE-CALL-PARMS
069000         IF WS-DTE-RETURN-CODE = ZERO
069100             MOVE WS-DTE-RESULT-DATE TO WM-PRED-MOSB
069200         END-IF
069300     END-IF.
069400 280-EXIT.
069500     EXIT.
069600*
069700 290-FILTER-AND-WRITE.
069800     IF WM-ITEM-REJECTED
069900         ADD 1 TO WS-RECS-REJECTED
070000         GO TO 290-EXIT
070100     END-IF.
070200     MOVE WM-ITEM-NO      TO MR-ITEM-NO.
070300     MOVE WM-VENDOR       TO MR-VENDOR.
070400     MOVE WM-SITE-CODE    TO MR-SITE-CODE.
070500     MOVE WM-STEP-NO      TO MR-STEP-NO.
070600     MOVE WM-STEP-NAME    TO MR-STEP-NAME.
070700     MOVE WM-HVDC-STEP    TO MR-HVDC-STEP.
070800     MOVE WM-HVDC-LABEL   TO MR-HVDC-LABEL.
070900     MOVE WM-LEAD-ARR-CUS TO MR-LEAD-ARR-CUS.
071000     MOVE WM-LEAD-CUS-WH  TO MR-LEAD-CUS-WH.
071100     MOVE WM-LEAD-WH-SITE TO MR-LEAD-WH-SITE.
071200     MOVE WM-LEAD-TOTAL   TO MR-LEAD-TOTAL.
071300     MOVE WM-LT-STATUS    TO MR-LT-STATUS.
071400     MOVE WM-RISK-LEVEL   TO MR-RISK-LEVEL.
071500     MOVE WM-SLA-FLAG     TO MR-SLA-FLAG.
071600     MOVE WM-DELAY-FLAG   TO MR-DELAY-FLAG.
071700     MOVE WM-PRED-MOSB    TO MR-PRED-MOSB.
071800     WRITE MAPPED-RECORD.
071900     ADD 1 TO WS-RECS-ACCEPTED.
072000     PERFORM 300-ACCUMULATE-STATS THRU 300-EXIT.
072100 290-EXIT.
072200     EXIT.
072300*
072400 300-ACCUMULATE-STATS.
072500     PERFORM 310-ACCUM-VENDOR THRU 310-EXIT.
072600     PERFORM 320-ACCUM-SITE THRU 320-EXIT.
072700     PERFORM 330-ACCUM-STATUS-DIST THRU 330-EXIT.
072800     PERFORM 340-ACCUM-DISC-DIST THRU 340-EXIT.
072900     ADD 1 TO WS-TOT-ITEMS.
073000*    A NOT-ARRV ITEM HAS NO MOSB DATE AND SO NO DEFINED LEAD
073100*    TIME - IT IS LEFT OUT OF BOTH THE SUM AND THE DIVISOR.
073200     IF SR-MOSB-DATE NOT = ZERO
073300         ADD WM-LEAD-TOTAL TO WS-TOT-LEAD-SUM
073400         ADD 1 TO WS-TOT-LEAD-ITEMS
073500     END-IF.
073600     ADD 1 TO SC-COUNT (WM-STEP-NO).
073700     IF WM-DELAY-FLAG = "Y"
073800         ADD 1 TO WS-TOT-DELAYED
073900     END-IF.
074000     IF WM-SLA-FLAG = "Y"
074100         ADD 1 TO WS-TOT-SLA-BREACH
074200     END-IF.
074300 300-EXIT.
074400     EXIT.
074500*
074600 310-ACCUM-VENDOR.
074700*    THE FEED IS NOT VENDOR-SORTED, SO EACH VENDOR'S TOTALS ARE
074800*    HELD IN AN IN-MEMORY TABLE, KEPT IN VENDOR-NAME ORDER, AND
074900*    FOUND BY LINEAR SEARCH - A NEW VENDOR NAME IS INSERTED IN
075000*    ITS SORTED SLOT THE FIRST TIME IT IS SEEN, SO 610-PRINT-
075100*    VENDOR-SUMMARY COMES OUT VENDOR-SORTED WITH NO FILE SORT.
075200     SET VS-IDX TO 1.
075300     SEARCH VENDOR-SUM-ENTRY
075400         AT END
075500             PERFORM 312-ADD-VENDOR-ENTRY THRU 312-EXIT
075600         WHEN VS-VENDOR-NAME (VS-IDX) = WM-VENDOR
075700             PERFORM 314-UPDATE-VENDOR-ENTRY THRU 314-EXIT
075800     END-SEARCH.
075900 310-EXIT.
076000     EXIT.
076100*
076200 312-ADD-VENDOR-ENTRY.
076300*    WORKS BACKWARDS FROM THE NEW LAST SLOT, MOVING EACH ENTRY
076400*    RANKED AFTER THE NEW VENDOR DOWN ONE SLOT UNTIL THE CORRECT
076500*    GAP OPENS UP FOR THE INSERT.
076600     IF WS-VENDOR-TAB-CNT >= 200
076700         GO TO 312-EXIT
076800     END-IF.
076900     ADD 1 TO WS-VENDOR-TAB-CNT.
077000     SET WS-Y TO WS-VENDOR-TAB-CNT.
077100 313-FIND-VENDOR-SLOT.
077200     IF WS-Y <= 1
077300         GO TO 313-SLOT-FOUND
077400     END-IF.
077500     SET VS-IDX TO WS-Y.
077600     SET VS-IDX DOWN BY 1.
077700     IF VS-VENDOR-NAME (VS-IDX) NOT > WM-VENDOR
077800         GO TO 313-SLOT-FOUND
077900     END-IF.
078000     MOVE VENDOR-SUM-ENTRY (VS-IDX) TO VENDOR-SUM-ENTRY (WS-Y).
078100     SET WS-Y DOWN BY 1.
078200     GO TO 313-FIND-VENDOR-SLOT.
078300 313-SLOT-FOUND.
078400     SET VS-IDX TO WS-Y.
078500     MOVE WM-VENDOR       TO VS-VENDOR-NAME (VS-IDX).
078600     MOVE ZERO            TO VS-ITEM-COUNT (VS-IDX).
078700     MOVE ZERO            TO VS-LEAD-TOTAL-SUM (VS-IDX).
078800     MOVE ZERO            TO VS-LEAD-TOTAL-MIN (VS-IDX).
078900     MOVE ZERO            TO VS-LEAD-TOTAL-MAX (VS-IDX).
079000     PERFORM 314-UPDATE-VENDOR-ENTRY THRU 314-EXIT.
079100 312-EXIT.
079200     EXIT.
079300*
079400 314-UPDATE-VENDOR-ENTRY.
079500*    A NOT-ARRV ITEM HAS NO DEFINED LEAD TIME - IT ADDS TO
079600*    NEITHER THE VENDOR'S COUNT NOR ITS SUM, MIN OR MAX.  A
079700*    ZERO ITEM COUNT MEANS NO LEAD-TIME ITEM HAS YET BEEN SEEN
079800*    FOR THIS VENDOR, SO THE FIRST ONE SETS MIN AND MAX BOTH -
079900*    OTHERWISE A FORCED ZERO WOULD ALWAYS WIN THE MIN COMPARE.
080000     IF SR-MOSB-DATE = ZERO
080100         GO TO 314-EXIT
080200     END-IF.
080300     IF VS-ITEM-COUNT (VS-IDX) = ZERO
080400         MOVE WM-LEAD-TOTAL TO VS-LEAD-TOTAL-MIN (VS-IDX)
080500         MOVE WM-LEAD-TOTAL TO VS-LEAD-TOTAL-MAX (VS-IDX)
080600     ELSE
080700         IF WM-LEAD-TOTAL < VS-LEAD-TOTAL-MIN (VS-IDX)
080800             MOVE WM-LEAD-TOTAL TO VS-LEAD-TOTAL-MIN (VS-IDX)
080900         END-IF
081000         IF WM-LEAD-TOTAL > VS-LEAD-TOTAL-MAX (VS-IDX)
081100             MOVE WM-LEAD-TOTAL TO VS-LEAD-TOTAL-MAX (VS-IDX)
081200         END-IF
081300     END-IF.
081400     ADD 1 TO VS-ITEM-COUNT (VS-IDX).
081500     ADD WM-LEAD-TOTAL TO VS-LEAD-TOTAL-SUM (VS-IDX).
081600 314-EXIT.
081700     EXIT.
081800*
081900 320-ACCUM-SITE.
082000     SET SS-IDX TO 1.
082100     SEARCH SITE-SUM-ENTRY
082200         AT END
082300             PERFORM 322-ADD-SITE-ENTRY THRU 322-EXIT
082400         WHEN SS-SITE-CODE (SS-IDX) = WM-SITE-CODE
082500             PERFORM 324-UPDATE-SITE-ENTRY THRU 324-EXIT
082600     END-SEARCH.
082700 320-EXIT.
082800     EXIT.
082900*
083000 322-ADD-SITE-ENTRY.
083100     IF WS-SITE-TAB-CNT >= 10
083200         GO TO 322-EXIT
083300     END-IF.
083400     ADD 1 TO WS-SITE-TAB-CNT.
083500     SET SS-IDX TO WS-SITE-TAB-CNT.
083600     MOVE WM-SITE-CODE TO SS-SITE-CODE (SS-IDX).
083700     MOVE ZERO         TO SS-ITEM-COUNT (SS-IDX).
083800     MOVE ZERO         TO SS-DELAYED-COUNT (SS-IDX).
083900     MOVE ZERO         TO SS-LEAD-ITEM-COUNT (SS-IDX).
084000     MOVE ZERO         TO SS-LEAD-TOTAL-SUM (SS-IDX).
084100     MOVE ZERO         TO SS-LEAD-TOTAL-MIN (SS-IDX).
084200     MOVE ZERO         TO SS-LEAD-TOTAL-MAX (SS-IDX).
084300     PERFORM 324-UPDATE-SITE-ENTRY THRU 324-EXIT.
084400 322-EXIT.
084500     EXIT.
084600*
084700 324-UPDATE-SITE-ENTRY.
084800*    A NOT-ARRV ITEM HAS NO DEFINED LEAD TIME - IT ADDS TO THE
084900*    SITE'S ITEM AND DELAY COUNTS BUT NOT TO THE LEAD-TIME
085000*    COUNT, SUM, MIN OR MAX USED FOR THE SITE MEAN.
085100     ADD 1 TO SS-ITEM-COUNT (SS-IDX).
085200     IF WM-DELAY-FLAG = "Y"
085300         ADD 1 TO SS-DELAYED-COUNT (SS-IDX)
085400     END-IF.
085500     IF SR-MOSB-DATE = ZERO
085600         GO TO 324-EXIT
085700     END-IF.
085800     IF SS-LEAD-ITEM-COUNT (SS-IDX) = ZERO
085900         MOVE WM-LEAD-TOTAL TO SS-LEAD-TOTAL-MIN (SS-IDX)
086000         MOVE WM-LEAD-TOTAL TO SS-LEAD-TOTAL-MAX (SS-IDX)
086100     ELSE
086200         IF WM-LEAD-TOTAL < SS-LEAD-TOTAL-MIN (SS-IDX)
086300             MOVE WM-LEAD-TOTAL TO SS-LEAD-TOTAL-MIN (SS-IDX)
086400         END-IF
086500         IF WM-LEAD-TOTAL > SS-LEAD-TOTAL-MAX (SS-IDX)
086600             MOVE WM-LEAD-TOTAL TO SS-LEAD-TOTAL-MAX (SS-IDX)
086700         END-IF
086800     END-IF.
086900     ADD 1 TO SS-LEAD-ITEM-COUNT (SS-IDX).
087000     ADD WM-LEAD-TOTAL TO SS-LEAD-TOTAL-SUM (SS-IDX).
087100 324-EXIT.
087200     EXIT.
087300*
087400 330-ACCUM-STATUS-DIST.
087500     SET WS-X TO 1.
087600 332-SCAN-STATUS-DIST.
087700     IF WS-X > 4
087800         GO TO 330-EXIT
087900     END-IF.
088000     IF SD-STATUS-NAME (WS-X) = WM-LT-STATUS
088100         ADD 1 TO SD-STATUS-COUNT (WS-X)
088200         GO TO 330-EXIT
088300     END-IF.
088400     SET WS-X UP BY 1.
088500     GO TO 332-SCAN-STATUS-DIST.
088600 330-EXIT.
088700     EXIT.
088800*
088900 340-ACCUM-DISC-DIST.
089000*    THE SEVEN DISCIPLINE GROUPS ARE PRELOADED BY WS-DISC-DIST-
089100*    VALUES-R, SO THE SEARCH ALWAYS FINDS A MATCHING GROUP-NO -
089200*    NO AT-END ADD-A-NEW-ENTRY CASE IS NEEDED, THE SAME AS FOR
089300*    330-ACCUM-STATUS-DIST AGAINST ITS OWN PRELOADED TABLE.
089400     SET DD-IDX TO 1.
089500     SEARCH DD-ENTRY
089600         WHEN DD-GROUP-NO (DD-IDX) = WM-HVDC-STEP
089700             ADD 1 TO DD-GROUP-COUNT (DD-IDX)
089800     END-SEARCH.
089900 340-EXIT.
090000     EXIT.
090100*
090200 600-PRINT-DASHBOARD.
090300     WRITE RPT-PRINT-LINE FROM RPT-TITLE-LINE
090400         AFTER ADVANCING TOP-OF-FORM.
090500     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
090600         AFTER ADVANCING 1 LINE.
090700     MOVE "TOTAL ITEMS"                TO RD-LABEL.
090800     MOVE WS-TOT-ITEMS                 TO RD-VALUE.
090900     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
091000         AFTER ADVANCING 1 LINE.
091100     MOVE "ARRIVED AT SITE"            TO RD-LABEL.
091200     MOVE SC-COUNT (5)                 TO RD-VALUE.
091300     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
091400         AFTER ADVANCING 1 LINE.
091500     MOVE "IN TRANSIT"                 TO RD-LABEL.
091600     MOVE SC-COUNT (4)                 TO RD-VALUE.
091700     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
091800         AFTER ADVANCING 1 LINE.
091900     MOVE "CUSTOMS CLEARED"             TO RD-LABEL.
092000     MOVE SC-COUNT (3)                 TO RD-VALUE.
092100     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
092200         AFTER ADVANCING 1 LINE.
092300     MOVE "ARRIVED AT PORT"             TO RD-LABEL.
092400     MOVE SC-COUNT (2)                 TO RD-VALUE.
092500     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
092600         AFTER ADVANCING 1 LINE.
092700     MOVE "OVERSEAS"                    TO RD-LABEL.
092800     MOVE SC-COUNT (1)                 TO RD-VALUE.
092900     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
093000         AFTER ADVANCING 1 LINE.
093100*    AVERAGE LEAD TIME IS THE TOTAL LEAD-TIME SUM OVER ITEMS
093200*    WITH A DEFINED LEAD TIME - NOT-ARRV ITEMS DO NOT COUNT.
093300     IF WS-TOT-LEAD-ITEMS = ZERO
093400         MOVE ZERO TO WS-MEAN-WORK
093500     ELSE
093600         COMPUTE WS-MEAN-WORK ROUNDED =
093700             WS-TOT-LEAD-SUM / WS-TOT-LEAD-ITEMS
093800     END-IF.
093900     MOVE "AVG LEAD TIME"               TO RDD-LABEL.
094000     MOVE WS-MEAN-WORK                  TO RDD-VALUE.
094100     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-DEC-LINE
094200         AFTER ADVANCING 1 LINE.
094300     MOVE "SLA EXCEED COUNT"            TO RD-LABEL.
094400     MOVE WS-TOT-SLA-BREACH             TO RD-VALUE.
094500     WRITE RPT-PRINT-LINE FROM RPT-DASHBOARD-LINE
094600         AFTER ADVANCING 1 LINE.
094700     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
094800         AFTER ADVANCING 1 LINE.
094900 600-EXIT.
095000     EXIT.
095100*
095200 610-PRINT-VENDOR-SUMMARY.
095300     WRITE RPT-PRINT-LINE FROM RPT-VENDOR-HDR-LINE
095400         AFTER ADVANCING 1 LINE.
095500     SET VS-IDX TO 1.
095600     PERFORM 612-PRINT-ONE-VENDOR THRU 612-EXIT
095700         VARYING VS-IDX FROM 1 BY 1
095800         UNTIL VS-IDX > WS-VENDOR-TAB-CNT.
095900     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
096000         AFTER ADVANCING 1 LINE.
096100 610-EXIT.
096200     EXIT.
096300*
096400 612-PRINT-ONE-VENDOR.
096500     MOVE VS-VENDOR-NAME (VS-IDX) TO RV-VENDOR.
096600     MOVE VS-ITEM-COUNT (VS-IDX)  TO RV-COUNT.
096700     IF VS-ITEM-COUNT (VS-IDX) = ZERO
096800         MOVE ZERO TO WS-MEAN-WORK
096900     ELSE
097000         COMPUTE WS-MEAN-WORK ROUNDED =
097100             VS-LEAD-TOTAL-SUM (VS-IDX) / VS-ITEM-COUNT (VS-IDX)
097200     END-IF.
097300     MOVE WS-MEAN-WORK TO RV-MEAN.
097400     MOVE VS-LEAD-TOTAL-MIN (VS-IDX) TO RV-MIN.
097500     MOVE VS-LEAD-TOTAL-MAX (VS-IDX) TO RV-MAX.
097600     WRITE RPT-PRINT-LINE FROM RPT-VENDOR-DETAIL-LINE
097700         AFTER ADVANCING 1 LINE.
097800 612-EXIT.
097900     EXIT.
098000*
098100 620-PRINT-SITE-SUMMARY.
098200     WRITE RPT-PRINT-LINE FROM RPT-SITE-HDR-LINE
098300         AFTER ADVANCING 1 LINE.
098400     PERFORM 622-PRINT-ONE-SITE THRU 622-EXIT
098500         VARYING SS-IDX FROM 1 BY 1
098600         UNTIL SS-IDX > WS-SITE-TAB-CNT.
098700     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
098800         AFTER ADVANCING 1 LINE.
098900 620-EXIT.
099000     EXIT.
099100*
099200 622-PRINT-ONE-SITE.
099300     MOVE SS-SITE-CODE (SS-IDX) TO RS-SITE.
099400     MOVE SS-ITEM-COUNT (SS-IDX) TO RS-COUNT.
099500     IF SS-LEAD-ITEM-COUNT (SS-IDX) = ZERO
099600         MOVE ZERO TO WS-MEAN-WORK
099700     ELSE
099800         COMPUTE WS-MEAN-WORK ROUNDED =
099900             SS-LEAD-TOTAL-SUM (SS-IDX) / SS-LEAD-ITEM-COUNT (SS-IDX)
100000     END-IF.
100100     MOVE WS-MEAN-WORK TO RS-MEAN.
100200     MOVE SS-LEAD-TOTAL-MIN (SS-IDX) TO RS-MIN.
100300     MOVE SS-LEAD-TOTAL-MAX (SS-IDX) TO RS-MAX.
100400     MOVE SS-DELAYED-COUNT (SS-IDX) TO RS-DELAYED.
100500     IF SS-ITEM-COUNT (SS-IDX) = ZERO
100600         MOVE ZERO TO WS-RATIO-PCT
100700     ELSE
100800         COMPUTE WS-RATIO-PCT ROUNDED =
100900             (SS-DELAYED-COUNT (SS-IDX) /
101000              SS-ITEM-COUNT (SS-IDX)) * 100
101100     END-IF.
101200     MOVE WS-RATIO-PCT TO RS-RATIO.
101300     WRITE RPT-PRINT-LINE FROM RPT-SITE-DETAIL-LINE
101400         AFTER ADVANCING 1 LINE.
101500 622-EXIT.
101600     EXIT.
101700*
101800 630-PRINT-STATUS-DIST.
101900     PERFORM 632-PRINT-ONE-STATUS THRU 632-EXIT
102000         VARYING WS-X FROM 1 BY 1
102100         UNTIL WS-X > 4.
102200     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
102300         AFTER ADVANCING 1 LINE.
102400 630-EXIT.
102500     EXIT.
102600*
102700 632-PRINT-ONE-STATUS.
102800     MOVE SD-STATUS-NAME (WS-X)  TO RX-LABEL.
102900     MOVE SD-STATUS-COUNT (WS-X) TO RX-COUNT.
103000     WRITE RPT-PRINT-LINE FROM RPT-DIST-DETAIL-LINE
103100         AFTER ADVANCING 1 LINE.
103200 632-EXIT.
103300     EXIT.
103400*
103500 640-PRINT-DISC-DIST.
103600     PERFORM 642-PRINT-ONE-DISC THRU 642-EXIT
103700         VARYING DD-IDX FROM 1 BY 1
103800         UNTIL DD-IDX > 7.
103900 640-EXIT.
104000     EXIT.
104100*
104200 642-PRINT-ONE-DISC.
104300     MOVE DD-GROUP-LABEL (DD-IDX) TO RX-LABEL.
104400     MOVE DD-GROUP-COUNT (DD-IDX) TO RX-COUNT.
104500     WRITE RPT-PRINT-LINE FROM RPT-DIST-DETAIL-LINE
104600         AFTER ADVANCING 1 LINE.
104700 642-EXIT.
104800     EXIT.
104900*
105000 700-OPEN-FILES.
105100     OPEN INPUT  HVDC-STATUS.
105200     IF NOT WS-STATUS-FILE-OK
105300         DISPLAY "HVDCMAP - HVDC-STATUS OPEN FAILED, STATUS "
105400                 WS-STATUS-FILE-STAT
105500         GO TO 700-ABEND
105600     END-IF.
105700     OPEN OUTPUT MAPPED-FILE.
105800     IF NOT WS-MAPPED-FILE-OK
105900         DISPLAY "HVDCMAP - MAPPED-FILE OPEN FAILED, STATUS "
106000                 WS-MAPPED-FILE-STAT
106100         GO TO 700-ABEND
106200     END-IF.
106300     OPEN OUTPUT REPORT-FILE.
106400     IF NOT WS-REPORT-FILE-OK
106500         DISPLAY "HVDCMAP - REPORT-FILE OPEN FAILED, STATUS "
106600                 WS-REPORT-FILE-STAT
106700         GO TO 700-ABEND
106800     END-IF.
106900     GO TO 700-EXIT.
107000 700-ABEND.
107100     MOVE 16 TO RETURN-CODE.
107200     GOBACK.
107300 700-EXIT.
107400     EXIT.
107500*
107600 710-INIT-TABLES.
107700*    THE DISCIPLINE KEYWORD TABLE IS LOADED FROM LITERAL VALUES
107800*    RATHER THAN A REDEFINES LIKE THE SITE-WEIGHT TABLE BECAUSE
107900*    IT HAS TOO MANY ENTRIES TO KEY IN ON ONE FILLER LINE PER
108000*    ENTRY WITHOUT THE SOURCE RUNNING PAST COLUMN 72.
108100     MOVE  1 TO DK-GROUP-NO (1).
108200     MOVE "CONVERTER           " TO DK-GROUP-LABEL (1).
108300     MOVE "CONVERTER"    TO DK-KEYWORD (1).
108400     MOVE  9                     TO DK-KEYWORD-LEN (1).
108500     MOVE  1 TO DK-GROUP-NO (2).
108600     MOVE "CONVERTER           " TO DK-GROUP-LABEL (2).
108700     MOVE "TRANSFORMER"  TO DK-KEYWORD (2).
108800     MOVE 11                     TO DK-KEYWORD-LEN (2).
108900     MOVE  1 TO DK-GROUP-NO (3).
109000     MOVE "CONVERTER           " TO DK-GROUP-LABEL (3).
109100     MOVE "VALVE"        TO DK-KEYWORD (3).
109200     MOVE  5                     TO DK-KEYWORD-LEN (3).
109300     MOVE  1 TO DK-GROUP-NO (4).
109400     MOVE "CONVERTER           " TO DK-GROUP-LABEL (4).
109500     MOVE "THYRISTOR"    TO DK-KEYWORD (4).
109600     MOVE  9                     TO DK-KEYWORD-LEN (4).
109700     MOVE  1 TO DK-GROUP-NO (5).
109800     MOVE "CONVERTER           " TO DK-GROUP-LABEL (5).
109900     MOVE "IGBT"         TO DK-KEYWORD (5).
110000     MOVE  4                     TO DK-KEYWORD-LEN (5).
110100     MOVE  2 TO DK-GROUP-NO (6).
110200     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (6).
110300     MOVE "DC CABLE"     TO DK-KEYWORD (6).
110400     MOVE  8                     TO DK-KEYWORD-LEN (6).
110500     MOVE  2 TO DK-GROUP-NO (7).
110600     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (7).
110700     MOVE "SUBMARINE"    TO DK-KEYWORD (7).
110800     MOVE  9                     TO DK-KEYWORD-LEN (7).
110900     MOVE  2 TO DK-GROUP-NO (8).
111000     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (8).
111100     MOVE "OVERHEAD"     TO DK-KEYWORD (8).
111200     MOVE  8                     TO DK-KEYWORD-LEN (8).
111300     MOVE  2 TO DK-GROUP-NO (9).
111400     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (9).
111500     MOVE "TRANSMISSION" TO DK-KEYWORD (9).
111600     MOVE 12                     TO DK-KEYWORD-LEN (9).
111700     MOVE  2 TO DK-GROUP-NO (10).
111800     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (10).
111900     MOVE "CABLE"        TO DK-KEYWORD (10).
112000     MOVE  5                     TO DK-KEYWORD-LEN (10).
112100     MOVE  2 TO DK-GROUP-NO (11).
112200     MOVE "TRANSMISSION        " TO DK-GROUP-LABEL (11).
112300     MOVE "BUSBAR"       TO DK-KEYWORD (11).
112400     MOVE  6                     TO DK-KEYWORD-LEN (11).
112500     MOVE  3 TO DK-GROUP-NO (12).
112600     MOVE "FILTER/REACTOR      " TO DK-GROUP-LABEL (12).
112700     MOVE "FILTER"       TO DK-KEYWORD (12).
112800     MOVE  6                     TO DK-KEYWORD-LEN (12).
112900     MOVE  3 TO DK-GROUP-NO (13).
113000     MOVE "FILTER/REACTOR      " TO DK-GROUP-LABEL (13).
113100     MOVE "REACTOR"      TO DK-KEYWORD (13).
113200     MOVE  7                     TO DK-KEYWORD-LEN (13).
113300     MOVE  3 TO DK-GROUP-NO (14).
113400     MOVE "FILTER/REACTOR      " TO DK-GROUP-LABEL (14).
113500     MOVE "CAPACITOR"    TO DK-KEYWORD (14).
113600     MOVE  9                     TO DK-KEYWORD-LEN (14).
113700     MOVE  3 TO DK-GROUP-NO (15).
113800     MOVE "FILTER/REACTOR      " TO DK-GROUP-LABEL (15).
113900     MOVE "HARMONIC"     TO DK-KEYWORD (15).
114000     MOVE  8                     TO DK-KEYWORD-LEN (15).
114100     MOVE  4 TO DK-GROUP-NO (16).
114200     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (16).
114300     MOVE "SCADA"        TO DK-KEYWORD (16).
114400     MOVE  5                     TO DK-KEYWORD-LEN (16).
114500     MOVE  4 TO DK-GROUP-NO (17).
114600     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (17).
114700     MOVE "CONTROL"      TO DK-KEYWORD (17).
114800     MOVE  7                     TO DK-KEYWORD-LEN (17).
114900     MOVE  4 TO DK-GROUP-NO (18).
115000     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (18).
115100     MOVE "PROTECTION"   TO DK-KEYWORD (18).
115200     MOVE 10                     TO DK-KEYWORD-LEN (18).
115300     MOVE  4 TO DK-GROUP-NO (19).
115400     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (19).
115500     MOVE "MONITORING"   TO DK-KEYWORD (19).
115600     MOVE 10                     TO DK-KEYWORD-LEN (19).
115700     MOVE  4 TO DK-GROUP-NO (20).
115800     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (20).
115900     MOVE "PLC"          TO DK-KEYWORD (20).
116000     MOVE  3                     TO DK-KEYWORD-LEN (20).
116100     MOVE  4 TO DK-GROUP-NO (21).
116200     MOVE "CONTROL/PROT        " TO DK-GROUP-LABEL (21).
116300     MOVE "RELAY"        TO DK-KEYWORD (21).
116400     MOVE  5                     TO DK-KEYWORD-LEN (21).
116500     MOVE  5 TO DK-GROUP-NO (22).
116600     MOVE "GROUNDING           " TO DK-GROUP-LABEL (22).
116700     MOVE "GROUNDING"    TO DK-KEYWORD (22).
116800     MOVE  9                     TO DK-KEYWORD-LEN (22).
116900     MOVE  5 TO DK-GROUP-NO (23).
117000     MOVE "GROUNDING           " TO DK-GROUP-LABEL (23).
117100     MOVE "ELECTRODE"    TO DK-KEYWORD (23).
117200     MOVE  9                     TO DK-KEYWORD-LEN (23).
117300     MOVE  5 TO DK-GROUP-NO (24).
117400     MOVE "GROUNDING           " TO DK-GROUP-LABEL (24).
117500     MOVE "EARTH"        TO DK-KEYWORD (24).
117600     MOVE  5                     TO DK-KEYWORD-LEN (24).
117700     MOVE  6 TO DK-GROUP-NO (25).
117800     MOVE "SPARE/MAINT         " TO DK-GROUP-LABEL (25).
117900     MOVE "SPARE"        TO DK-KEYWORD (25).
118000     MOVE  5                     TO DK-KEYWORD-LEN (25).
118100     MOVE  6 TO DK-GROUP-NO (26).
118200     MOVE "SPARE/MAINT         " TO DK-GROUP-LABEL (26).
118300     MOVE "REPAIR"       TO DK-KEYWORD (26).
118400     MOVE  6                     TO DK-KEYWORD-LEN (26).
118500     MOVE  6 TO DK-GROUP-NO (27).
118600     MOVE "SPARE/MAINT         " TO DK-GROUP-LABEL (27).
118700     MOVE "MAINTENANCE"  TO DK-KEYWORD (27).
118800     MOVE 11                     TO DK-KEYWORD-LEN (27).
118900     MOVE  6 TO DK-GROUP-NO (28).
119000     MOVE "SPARE/MAINT         " TO DK-GROUP-LABEL (28).
119100     MOVE "TOOL"         TO DK-KEYWORD (28).
119200     MOVE  4                     TO DK-KEYWORD-LEN (28).
119300     MOVE ZERO TO WS-VENDOR-TAB-CNT WS-SITE-TAB-CNT.
119400*    WS-DISC-DIST-TABLE NEEDS NO CLEARING HERE - ITS SEVEN
119500*    GROUP-NO/LABEL/COUNT ENTRIES ARE PRELOADED BY THE
119600*    WS-DISC-DIST-VALUES-R REDEFINES, THE SAME AS FOR
119700*    WS-STATUS-DIST-TABLE ABOVE.
119800 710-EXIT.
119900     EXIT.
120000*
120100 800-CLOSE-FILES.
120200     CLOSE HVDC-STATUS MAPPED-FILE REPORT-FILE.
120300     DISPLAY "HVDCMAP - RECORDS READ     " WS-RECS-READ.
120400     DISPLAY "HVDCMAP - RECORDS ACCEPTED " WS-RECS-ACCEPTED.
120500     DISPLAY "HVDCMAP - RECORDS REJECTED " WS-RECS-REJECTED.
120600 800-EXIT.
120700     EXIT.
