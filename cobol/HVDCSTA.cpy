000100*****************************************************************
000200*  HVDCSTA  --  HVDC MATERIAL SHIPMENT STATUS RECORD             *
000300*  ONE OCCURRENCE PER PURCHASED MATERIAL ITEM (PO LINE) ON THE   *
000400*  PROJECT STATUS LEDGER.  FIELDS TOTAL 153 BYTES ON THE NOSE -  *
000500*  5+20+40+40+3+10+8+8+8+8+3 - THE FEED'S DECLARED FIXED RECORD  *
000600*  LENGTH, WITH NO SLACK BYTES LEFT FOR A TRAILING FILLER.       *
000700*  DATES ARE CARRIED AS 8-DIGIT YYYYMMDD, ZERO OR SPACE MEANING  *
000800*  THE MILESTONE HAS NOT YET OCCURRED.                          *
000900*                                                                *
001000*  HVDC0001  02/14/94  RRN  ORIGINAL COPYBOOK FOR PROJ 4471      *
001100*****************************************************************
001200 01  STATUS-RECORD.
001300     05  SR-ITEM-NO              PIC 9(5).
001400     05  SR-VENDOR               PIC X(20).
001500     05  SR-MAIN-DESC            PIC X(40).
001600     05  SR-SUB-DESC             PIC X(40).
001700     05  SR-INCOTERMS            PIC X(3).
001800     05  SR-DG-CLASS             PIC X(10).
001900     05  SR-ATA-DATE             PIC 9(8).
002000     05  SR-CUSTOMS-DATE         PIC 9(8).
002100     05  SR-WHOUT-DATE           PIC 9(8).
002200     05  SR-MOSB-DATE            PIC 9(8).
002300     05  SR-SITE-CODE            PIC X(3).
