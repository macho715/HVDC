000100*****************************************************************
000200*  HVDCMRC  --  HVDC MAPPED STATUS RECORD (FINAL MAPPING)        *
000300*  ONE OCCURRENCE PER ACCEPTED ITEM -- CARRIES THE STEP, SITE,   *
000400*  DISCIPLINE, LEAD-TIME AND FLAG VALUES DERIVED BY HVDCMAP.     *
000500*  BUSINESS FIELDS TOTAL 111 BYTES.  TRAILING FILLER IS         *
000600*  RESERVED FOR GROWTH AND IS NOT TRANSMITTED DOWNSTREAM.        *
000700*  HVDC0002  02/14/94  RRN  ORIGINAL COPYBOOK FOR PROJ 4471      *
000800*****************************************************************
000900 01  MAPPED-RECORD.
001000     05  MR-ITEM-NO              PIC 9(5).
001100     05  MR-VENDOR               PIC X(20).
001200     05  MR-SITE-CODE            PIC X(3).
001300     05  MR-STEP-NO              PIC 9.
001400     05  MR-STEP-NAME            PIC X(20).
001500     05  MR-HVDC-STEP            PIC 99.
001600     05  MR-HVDC-LABEL           PIC X(20).
001700     05  MR-LEAD-ARR-CUS          PIC S9(4).
001800     05  MR-LEAD-CUS-WH           PIC S9(4).
001900     05  MR-LEAD-WH-SITE          PIC S9(4).
002000     05  MR-LEAD-TOTAL            PIC S9(4).
002100     05  MR-LT-STATUS             PIC X(8).
002200     05  MR-RISK-LEVEL            PIC X(6).
002300     05  MR-SLA-FLAG              PIC X.
002400     05  MR-DELAY-FLAG            PIC X.
002500     05  MR-PRED-MOSB             PIC 9(8).
002600     05  FILLER                   PIC X(4).
